000100*****************************************************************
000110*  AMQLPS-SCHC     -   SCHEDULE C SOLE-PROP INCOME - INPUT LAYOUT
000120*  One occurrence per business per tax year.  Rows arrive
000130*  pre-sorted ascending by AMQSC-BORROWER-ID / AMQSC-TAX-YEAR.
000140*****************************************************************
000150* 11/03/25 dlk  AMQ-0001  New layout for AMALO conversion.
000160*****************************************************************
000170 01  AMQ-SCHC-REC.
000180     05  AMQSC-BORROWER-ID          PIC 9(02).
000190     05  AMQSC-BUSINESS-NAME        PIC X(20).
000200     05  AMQSC-TAX-YEAR             PIC 9(04).
000210     05  AMQSC-TAX-YEAR-R REDEFINES AMQSC-TAX-YEAR.
000220         10  AMQSC-TAX-CENT         PIC 9(02).
000230         10  AMQSC-TAX-YY           PIC 9(02).
000240     05  AMQSC-NET-PROFIT           PIC S9(09)V99 COMP-3.
000250     05  AMQSC-NONRECURRING         PIC S9(09)V99 COMP-3.
000260     05  AMQSC-DEPLETION            PIC S9(09)V99 COMP-3.
000270     05  AMQSC-DEPRECIATION         PIC S9(09)V99 COMP-3.
000280     05  AMQSC-NON-DED-MEALS        PIC S9(09)V99 COMP-3.
000290     05  AMQSC-USE-OF-HOME          PIC S9(09)V99 COMP-3.
000300     05  AMQSC-AMORT-CASUALTY       PIC S9(09)V99 COMP-3.
000310     05  AMQSC-BUSINESS-MILES       PIC S9(07)V99 COMP-3.
000320     05  AMQSC-MILE-DEP-RATE        PIC S9(01)V9(4) COMP-3.
000330     05  FILLER                     PIC X(14).
