000100*****************************************************************
000110*  AMQLPS-C1120     -  FORM 1120 C-CORP INCOME - INPUT LAYOUT
000120*  One occurrence per corporation per tax year.  Rows below
000130*  AMQCC-OWNERSHIP-PCT of 100 do not count toward income - see
000140*  AMQ1000 para 3000-PROCESS-C1120-FILE.
000150*****************************************************************
000160* 11/04/25 dlk  AMQ-0001  New layout for AMALO conversion.
000170*****************************************************************
000180 01  AMQ-C1120-REC.
000190     05  AMQCC-BORROWER-ID          PIC 9(02).
000200     05  AMQCC-CORP-NAME            PIC X(20).
000210     05  AMQCC-TAX-YEAR             PIC 9(04).
000220     05  AMQCC-TAX-YEAR-R REDEFINES AMQCC-TAX-YEAR.
000230         10  AMQCC-TAX-CENT         PIC 9(02).
000240         10  AMQCC-TAX-YY           PIC 9(02).
000250     05  AMQCC-OWNERSHIP-PCT        PIC S9(03)V99 COMP-3.
000260         88  AMQCC-FULL-OWNER           VALUE 100.00 THRU 999.99.
000270     05  AMQCC-TAXABLE-INCOME       PIC S9(09)V99 COMP-3.
000280     05  AMQCC-TOTAL-TAX            PIC S9(09)V99 COMP-3.
000290     05  AMQCC-NONRECURRING         PIC S9(09)V99 COMP-3.
000300     05  AMQCC-OTHER-INC-LOSS       PIC S9(09)V99 COMP-3.
000310     05  AMQCC-DEPRECIATION         PIC S9(09)V99 COMP-3.
000320     05  AMQCC-DEPLETION            PIC S9(09)V99 COMP-3.
000330     05  AMQCC-AMORT-CASUALTY       PIC S9(09)V99 COMP-3.
000340     05  AMQCC-NOTES-LT-1YR         PIC S9(09)V99 COMP-3.
000350     05  AMQCC-NON-DED-T-AND-E      PIC S9(09)V99 COMP-3.
000360     05  AMQCC-DIVIDENDS-PAID       PIC S9(09)V99 COMP-3.
000370     05  FILLER                     PIC X(12).
