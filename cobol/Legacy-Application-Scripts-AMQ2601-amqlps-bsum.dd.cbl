000100*****************************************************************
000110*  AMQLPS-BSUM      -  PER-BORROWER INCOME SUMMARY - OUTPUT
000120*  Written once per borrower by AMQ1000 para 5000, read back by
000130*  AMQ2000 (for total income) and AMQ3000 (for the report body).
000140*****************************************************************
000150* 11/05/25 dlk  AMQ-0001  New layout for AMALO conversion.
000160* 11/24/25 dlk  AMQ-0013  Added 2-year total-income history for
000170*                         the TOTAL_INCOME_DECLINE rule test.
000180* 11/24/25 dlk  AMQ-0015  Added low-ownership 1120 flag for the
000190*                         C1120_OWN_LT_100 rule test.
000200* 11/24/25 dlk  AMQ-0016  Added W-2 missing-variable-months count
000210*                         and the support-income indicator - UW
000220*                         wanted W2_VAR_MISSING_MONTHS and
000230*                         CONTINUANCE_REQ to work off real data
000240*                         instead of always defaulting off.
000250* 01/26/26 dlk  AMQ-0019  Added AMQBS-OTHER-GEN-MTHLY - checklist
000260*                         was firing "Proof of other income" off
000270*                         the combined Other total, so a borrower
000280*                         whose only Other row was child support
000290*                         wrongly got both checklist lines.
000300*****************************************************************
000310 01  AMQ-BSUM-REC.
000320     05  AMQBS-BORROWER-ID          PIC 9(02).
000330     05  AMQBS-W2-MTHLY             PIC S9(09)V99 COMP-3.
000340     05  AMQBS-SCHC-MTHLY           PIC S9(09)V99 COMP-3.
000350     05  AMQBS-K1-MTHLY             PIC S9(09)V99 COMP-3.
000360     05  AMQBS-C1120-MTHLY          PIC S9(09)V99 COMP-3.
000370     05  AMQBS-RENTAL-MTHLY         PIC S9(09)V99 COMP-3.
000380     05  AMQBS-OTHER-MTHLY          PIC S9(09)V99 COMP-3.
000390     05  AMQBS-OTHER-GEN-MTHLY      PIC S9(09)V99 COMP-3.
000400     05  AMQBS-TOTAL-MTHLY          PIC S9(09)V99 COMP-3.
000410     05  AMQBS-FLAGS.
000420         10  AMQBS-W2-DECL-VAR-SW      PIC X(01).
000430             88  AMQBS-W2-DECL-VAR         VALUE 'Y'.
000440         10  AMQBS-W2-DECL-BASE-SW     PIC X(01).
000450             88  AMQBS-W2-DECL-BASE        VALUE 'Y'.
000460         10  AMQBS-W2-INSUFF-VAR-SW    PIC X(01).
000470             88  AMQBS-W2-INSUFF-VAR       VALUE 'Y'.
000480         10  AMQBS-SCHC-DECL-SW        PIC X(01).
000490             88  AMQBS-SCHC-DECL           VALUE 'Y'.
000500         10  AMQBS-K1-DECL-SW          PIC X(01).
000510             88  AMQBS-K1-DECL             VALUE 'Y'.
000520         10  AMQBS-C1120-DECL-SW       PIC X(01).
000530             88  AMQBS-C1120-DECL          VALUE 'Y'.
000540         10  AMQBS-RENTAL-DECL-SW      PIC X(01).
000550             88  AMQBS-RENTAL-DECL         VALUE 'Y'.
000560         10  AMQBS-ANY-DECL-SW         PIC X(01).
000570             88  AMQBS-ANY-DECL            VALUE 'Y'.
000580         10  AMQBS-C1120-LOW-OWN-SW    PIC X(01).
000590             88  AMQBS-C1120-LOW-OWN       VALUE 'Y'.
000600         10  AMQBS-SUPPORT-INC-SW      PIC X(01).
000610             88  AMQBS-SUPPORT-INCOME      VALUE 'Y'.
000620     05  AMQBS-FLAGS-R REDEFINES AMQBS-FLAGS.
000630         10  AMQBS-FLAG-TABLE OCCURS 10 TIMES
000640                               INDEXED BY AMQBS-FLAG-IX
000650                               PIC X(01).
000660     05  AMQBS-CURR-YR-TOTAL        PIC S9(09)V99 COMP-3.
000670     05  AMQBS-PRIOR-YR-TOTAL       PIC S9(09)V99 COMP-3.
000680     05  AMQBS-W2-MISS-MONTHS       PIC 9(02) COMP-3.
000690     05  FILLER                     PIC X(06).
