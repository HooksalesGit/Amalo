000100*****************************************************************
000110*  AMQLPS-SCEN      -  HOUSING / SCENARIO - INPUT LAYOUT
000120*  One occurrence per loan scenario to be prequalified.  Also
000130*  carries the subject-property figures used only when AMQ1000
000140*  is run with the 75%-of-gross rental method (WS-RENT-METHOD
000150*  off the command line, para 0000-MAIN-LINE), and the free-
000160*  text override reason the report stage gates on when a
000170*  critical warning fires - see AMQ3000 paras 2020/2050.
000180*****************************************************************
000190* 11/05/25 dlk  AMQ-0001  New layout for AMALO conversion.
000200* 11/21/25 dlk  AMQ-0011  Added AMQSN-OVERRIDE-REASON per UW req.
000210* 11/24/25 dlk  AMQ-0014  Added K-1 distribution/liquidity and
000220*                         support-income continuance indicators -
000230*                         UW would not sign off on RULES without
000240*                         a place to record them on the scenario.
000250* 01/26/26 dlk  AMQ-0020  Blank/non-numeric credit score was
000260*                         falling into AMQSN-FICO-BELOW-GOOD -
000270*                         moved it into AMQSN-FICO-EXCELLENT to
000280*                         match the MI-factor table's default.
000290*****************************************************************
000300 01  AMQ-SCEN-REC.
000310     05  AMQSN-PROGRAM              PIC X(12).
000320         88  AMQSN-PGM-CONVENTIONAL     VALUE 'CONVENTIONAL'.
000330         88  AMQSN-PGM-FHA              VALUE 'FHA'.
000340         88  AMQSN-PGM-VA               VALUE 'VA'.
000350         88  AMQSN-PGM-USDA             VALUE 'USDA'.
000360         88  AMQSN-PGM-JUMBO            VALUE 'JUMBO'.
000370     05  AMQSN-PURCHASE-PRICE       PIC S9(09)V99 COMP-3.
000380     05  AMQSN-DOWN-PMT-AMT         PIC S9(09)V99 COMP-3.
000390     05  AMQSN-RATE-PCT             PIC S9(02)V9(4) COMP-3.
000400     05  AMQSN-TERM-YEARS           PIC 9(02).
000410     05  AMQSN-TAX-RATE-PCT         PIC S9(02)V9(4) COMP-3.
000420     05  AMQSN-HOI-ANNUAL           PIC S9(07)V99 COMP-3.
000430     05  AMQSN-HOA-MONTHLY          PIC S9(05)V99 COMP-3.
000440     05  AMQSN-FIN-UPFRONT-IND      PIC 9(01).
000450         88  AMQSN-FINANCE-UPFRONT      VALUE 1.
000460     05  AMQSN-1ST-USE-VA-IND       PIC 9(01).
000470         88  AMQSN-FIRST-USE-VA         VALUE 1.
000480     05  AMQSN-CREDIT-SCORE         PIC 9(03).
000490*        A blank/non-numeric score comes across as 000 - that's
000500*        not a real FICO, so AMQ-0020 folds it into the top
000510*        bucket rather than the bottom one, same as the batch's
000520*        non-numeric default.
000530         88  AMQSN-FICO-EXCELLENT       VALUE 000, 760 THRU 999.
000540         88  AMQSN-FICO-GOOD            VALUE 720 THRU 759.
000550         88  AMQSN-FICO-BELOW-GOOD      VALUE 001 THRU 719.
000560     05  AMQSN-TARGET-FE-PCT        PIC S9(02)V99 COMP-3.
000570     05  AMQSN-TARGET-BE-PCT        PIC S9(02)V99 COMP-3.
000580     05  AMQSN-SUBJ-MARKET-RENT     PIC S9(07)V99 COMP-3.
000590     05  AMQSN-SUBJ-PITIA           PIC S9(07)V99 COMP-3.
000600     05  AMQSN-INVESTMENT-PROP-IND  PIC 9(01).
000610         88  AMQSN-INVESTMENT-PROP      VALUE 1.
000620     05  AMQSN-OVERRIDE-REASON      PIC X(60).
000630     05  AMQSN-K1-DIST-VERIFIED-IND PIC 9(01).
000640         88  AMQSN-K1-DIST-VERIFIED     VALUE 1.
000650     05  AMQSN-K1-LIQ-ANALYZED-IND  PIC 9(01).
000660         88  AMQSN-K1-LIQ-ANALYZED      VALUE 1.
000670     05  AMQSN-CONTINUANCE-YRS      PIC 9(02).
000680     05  FILLER                     PIC X(16).
