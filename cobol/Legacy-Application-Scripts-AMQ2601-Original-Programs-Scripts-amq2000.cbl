000100*****************************************************************
000110*
000120*   AMQ2000  -  A M A L O   FEES / DTI / MAX-QUALIFYING
000130*
000140*   Second job step of the AMALO batch.  Reads the borrower
000150*   income summary AMQ1000 wrote, the recurring-debt extract,
000160*   and the scenario file, and for every scenario computes the
000170*   program fees (MI/MIP/funding fee/guarantee fee), PITIA, the
000180*   front- and back-end ratios, the maximum qualifying loan, and
000190*   runs the underwriting rule set - writing one scenario-result
000200*   row and zero or more warning rows per scenario.
000210*
000220*****************************************************************
000230* DATE WRITTEN - 04/10/25
000240* AUTHOR      - D L KOSTER
000250*****************************************************************
000260* CHANGE LOG:
000270* 04/10/25 dlk    AMQ-0002 AMALO CONVERSION - new fees/DTI/max-
000280*                        qualifying/rules step, split out of the
000290*                        old MB2000 rate-and-term program so the
000300*                        income build could run as its own step.
000310* 11/12/25 rgt    AMQ-0007 Added max-qualifying-loan bisection
000320*                        per UW request - manual worksheet was
000330*                        taking analysts 20 minutes a file.
000340* 11/18/25 jhb    AMQ-0009 Rule engine widened from 12 to 18
000350*                        codes to match the new UW checklist.
000360* 11/24/25 dlk    AMQ-0013 TOTAL_INCOME_DECLINE now reads the
000370*                        2-year history AMQ1000 carries per
000380*                        borrower instead of always passing.
000390* 11/24/25 dlk    AMQ-0014 K1_DIST_LIQ and CONTINUANCE_REQ wired
000400*                        to the new scenario indicators - UW
000410*                        would not sign off on RULES without a
000420*                        real answer behind either one.
000430* 11/24/25 dlk    AMQ-0015 C1120_OWN_LT_100 wired to the low-
000440*                        ownership flag off the income step.
000450* 11/24/25 dlk    AMQ-0016 W2_VAR_MISSING_MONTHS and the support-
000460*                        income leg of CONTINUANCE_REQ wired to
000470*                        real borrower-summary data.
000480* 11/25/25 dlk    AMQ-0017 SRES-REC now carries a per-scenario
000490*                        warning count so AMQ3000 can find the
000500*                        right slice of WARN-FILE for its report
000510*                        without a scenario key on the warn row.
000520*****************************************************************
000530*
000540 IDENTIFICATION DIVISION.
000550*===============================
000560 PROGRAM-ID.     AMQ2000.
000570 AUTHOR.         D L KOSTER.
000580 INSTALLATION.   MOUNTGATE MORTGAGE - UNDERWRITING SYSTEMS.
000590 DATE-WRITTEN.   04/10/25.
000600 DATE-COMPILED.
000610 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000620*
000630 ENVIRONMENT DIVISION.
000640*===============================
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     CONSOLE IS CRT.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT SCEN-FILE  ASSIGN TO DYNAMIC WS-SN-PATH
000710            ORGANIZATION RECORD SEQUENTIAL.
000720     SELECT BSUM-FILE  ASSIGN TO DYNAMIC WS-BS-PATH
000730            ORGANIZATION RECORD SEQUENTIAL.
000740     SELECT DEBT-FILE  ASSIGN TO DYNAMIC WS-DT-PATH
000750            ORGANIZATION RECORD SEQUENTIAL.
000760     SELECT SRES-FILE  ASSIGN TO DYNAMIC WS-SR-PATH
000770            ORGANIZATION RECORD SEQUENTIAL.
000780     SELECT WARN-FILE  ASSIGN TO DYNAMIC WS-WN-PATH
000790            ORGANIZATION RECORD SEQUENTIAL.
000800*
000810 DATA DIVISION.
000820*===============================
000830 FILE SECTION.
000840*
000850 FD  SCEN-FILE
000860     LABEL RECORDS ARE STANDARD
000870     DATA RECORD IS AMQ-SCEN-REC.
000880     COPY 'amqlps-scen.dd.cbl'.
000890*
000900 FD  BSUM-FILE
000910     LABEL RECORDS ARE STANDARD
000920     DATA RECORD IS AMQ-BSUM-REC.
000930     COPY 'amqlps-bsum.dd.cbl'.
000940*
000950 FD  DEBT-FILE
000960     LABEL RECORDS ARE STANDARD
000970     DATA RECORD IS AMQ-DEBT-REC.
000980     COPY 'amqlps-debt.dd.cbl'.
000990*
001000 FD  SRES-FILE
001010     LABEL RECORDS ARE STANDARD
001020     DATA RECORD IS AMQ-SRES-REC.
001030     COPY 'amqlps-sres.dd.cbl'.
001040*
001050 FD  WARN-FILE
001060     LABEL RECORDS ARE STANDARD
001070     DATA RECORD IS AMQ-WARN-REC.
001080     COPY 'amqlps-warn.dd.cbl'.
001090*
001100 WORKING-STORAGE SECTION.
001110*===============================
001120 77  SCEN-EOF-SW         PIC 9         VALUE 0.
001130 77  BSUM-EOF-SW         PIC 9         VALUE 0.
001140 77  DEBT-EOF-SW         PIC 9         VALUE 0.
001150 77  WS-REC-CTR          PIC 9(05) COMP VALUE 0.
001160 77  WS-WARN-CTR         PIC 9(05) COMP VALUE 0.
001170 77  WS-SCEN-WARN-CTR    PIC 9(02) COMP VALUE 0.
001180*
001190     COPY 'amqlps-presets.dd.cbl'.
001200*
001210 01  WS-COMMAND-LINE     PIC X(100).
001220 01  WS-CLIENT           PIC X(04).
001230 01  WS-JOB              PIC X(07).
001240 01  WS-AVG-MODE         PIC X(01).
001250 01  WS-RENT-METHOD      PIC X(01).
001260     88  WS-RENT-BOTH                   VALUE 'B'.
001270*
001280 01  WS-FILE-PATHS.
001290     05  WS-SN-PATH      PIC X(40).
001300     05  WS-BS-PATH      PIC X(40).
001310     05  WS-DT-PATH      PIC X(40).
001320     05  WS-SR-PATH      PIC X(40).
001330     05  WS-WN-PATH      PIC X(40).
001340     05  FILLER          PIC X(08).
001350*
001360*----------------------------------------------------------------
001370*    SCENARIO-AGGREGATE INCOME FLAGS - BUILT FROM EVERY BORROWER
001380*    ROW IN THE SUMMARY FILE BEFORE ANY SCENARIO IS PROCESSED
001390*----------------------------------------------------------------
001400 01  WS-INCOME-TOTALS.
001410     05  WS-TOTAL-INCOME         PIC S9(09)V99 COMP-3 VALUE 0.
001420     05  WS-TOTINC-CURR-YR       PIC S9(09)V99 COMP-3 VALUE 0.
001430     05  WS-TOTINC-PRIOR-YR      PIC S9(09)V99 COMP-3 VALUE 0.
001440     05  WS-TOTINC-PCT-DECL      PIC S9(03)V9(4) COMP-3 VALUE 0.
001450     05  WS-BORROWER-CNT         PIC 9(02) COMP-3 VALUE 0.
001460     05  WS-MAX-MISS-MONTHS      PIC 9(02) COMP-3 VALUE 0.
001470     05  FILLER                  PIC X(02).
001480 01  WS-INCOME-FLAGS.
001490     05  WS-ANY-W2-DECL-VAR-SW   PIC X(01) VALUE 'N'.
001500     05  WS-ANY-W2-DECL-BASE-SW  PIC X(01) VALUE 'N'.
001510     05  WS-ANY-W2-INSUFF-SW     PIC X(01) VALUE 'N'.
001520     05  WS-ANY-SCHC-DECL-SW     PIC X(01) VALUE 'N'.
001530     05  WS-ANY-K1-DECL-SW       PIC X(01) VALUE 'N'.
001540     05  WS-ANY-C1120-DECL-SW    PIC X(01) VALUE 'N'.
001550     05  WS-ANY-RENTAL-DECL-SW   PIC X(01) VALUE 'N'.
001560     05  WS-RENTAL-NEG-SW        PIC X(01) VALUE 'N'.
001570     05  WS-MISS-MONTHS-SW       PIC X(01) VALUE 'N'.
001580     05  WS-USES-K1-SW           PIC X(01) VALUE 'N'.
001590     05  WS-K1-DIST-VER-SW       PIC X(01) VALUE 'N'.
001600     05  WS-K1-LIQ-ANL-SW        PIC X(01) VALUE 'N'.
001610     05  WS-USES-C1120-SW        PIC X(01) VALUE 'N'.
001620     05  WS-C1120-LOW-OWN-SW     PIC X(01) VALUE 'N'.
001630     05  WS-USES-SUPPORT-SW      PIC X(01) VALUE 'N'.
001640     05  FILLER                  PIC X(02).
001650*
001660 01  WS-TOTAL-DEBT           PIC S9(09)V99 COMP-3 VALUE 0.
001670*
001680*----------------------------------------------------------------
001690*    PER-SCENARIO FEE / PITI / DTI WORK AREA - RE-USED ACROSS
001700*    THE CURRENT-SCENARIO CALC AND THE MAX-QUALIFYING BISECTION
001710*----------------------------------------------------------------
001720 01  WS-FEE-WORK.
001730     05  WS-FEE-BASE-LOAN        PIC S9(09)V9(4) COMP-3.
001740     05  WS-FEE-PURCH-PRICE      PIC S9(09)V9(4) COMP-3.
001750     05  WS-FEE-DOWN-AMT         PIC S9(09)V9(4) COMP-3.
001760     05  WS-FEE-ADJ-LOAN         PIC S9(09)V9(4) COMP-3.
001770     05  WS-FEE-MI-MTHLY         PIC S9(09)V9(4) COMP-3.
001780     05  WS-FEE-UPFRONT-AMT      PIC S9(09)V9(4) COMP-3.
001790     05  WS-FEE-LTV-PCT          PIC S9(03)V9(4) COMP-3.
001800     05  WS-FEE-DOWN-PCT         PIC S9(03)V9(4) COMP-3.
001810     05  FILLER                  PIC X(02).
001820*
001830 01  WS-PITI-WORK.
001840     05  WS-PITI-PI              PIC S9(09)V9(4) COMP-3.
001850     05  WS-PITI-TAXES           PIC S9(09)V9(4) COMP-3.
001860     05  WS-PITI-HOI             PIC S9(09)V9(4) COMP-3.
001870     05  WS-PITI-HOA             PIC S9(09)V9(4) COMP-3.
001880     05  WS-PITI-TOTAL           PIC S9(09)V9(4) COMP-3.
001890     05  FILLER                  PIC X(02).
001900*
001910 01  WS-DTI-WORK.
001920     05  WS-FE-DTI-PCT           PIC S9(03)V9(4) COMP-3.
001930     05  WS-BE-DTI-PCT           PIC S9(03)V9(4) COMP-3.
001940     05  WS-TARGET-FE-PCT        PIC S9(03)V9(4) COMP-3.
001950     05  WS-TARGET-BE-PCT        PIC S9(03)V9(4) COMP-3.
001960     05  FILLER                  PIC X(02).
001970*
001980 01  WS-AMORT-WORK.
001990     05  WS-AM-RATE-DEC          PIC S9(03)V9(6) COMP-3.
002000     05  WS-AM-TERM-MOS          PIC 9(03) COMP.
002010     05  WS-AM-POWER             PIC S9(03)V9(6) COMP-3.
002020     05  WS-AM-CTR               PIC 9(03) COMP.
002030     05  WS-AM-PMT               PIC S9(09)V9(4) COMP-3.
002040     05  WS-AM-PRIN              PIC S9(09)V9(4) COMP-3.
002050     05  FILLER                  PIC X(02).
002060*
002070 01  WS-MAXQUAL-WORK.
002080     05  WS-MAX-PI               PIC S9(09)V9(4) COMP-3.
002090     05  WS-MAX-FE-PI            PIC S9(09)V9(4) COMP-3.
002100     05  WS-MAX-BE-PI            PIC S9(09)V9(4) COMP-3.
002110     05  WS-MAX-ADJ-LIMIT        PIC S9(09)V9(4) COMP-3.
002120     05  WS-BISECT-LOW           PIC S9(09)V9(4) COMP-3.
002130     05  WS-BISECT-HIGH          PIC S9(09)V9(4) COMP-3.
002140     05  WS-BISECT-MID           PIC S9(09)V9(4) COMP-3.
002150     05  WS-BISECT-CTR           PIC 9(02) COMP.
002160     05  WS-MAX-BASE-LOAN        PIC S9(09)V9(4) COMP-3.
002170     05  WS-MAX-ADJ-LOAN         PIC S9(09)V9(4) COMP-3.
002180     05  WS-MAX-PURCH-PRICE      PIC S9(09)V9(4) COMP-3.
002190     05  FILLER                  PIC X(02).
002200*
002210 01  WS-RULE-WORK.
002220     05  WS-HAS-CRITICAL-SW      PIC X(01) VALUE 'N'.
002230     05  WS-RULE-CODE            PIC X(24).
002240     05  WS-RULE-SEV             PIC X(08).
002250     05  WS-RULE-MSG             PIC X(80).
002260     05  FILLER                  PIC X(02).
002270*
002280 01  WS-FHA-WORK.
002290     05  WS-FHA-LE95-IND         PIC 9(01).
002300     05  WS-FHA-LE15-IND         PIC 9(01).
002310     05  FILLER                  PIC X(02).
002320 01  WS-CONV-MI-FOUND-SW         PIC X(01).
002330 01  WS-FEE-FCTR-X100            PIC 9(03) COMP.
002340*
002350*----------------------------------------------------------------
002360*    PROCEDURE DIVISION
002370*----------------------------------------------------------------
002380 PROCEDURE DIVISION.
002390*===============================
002400 0000-MAIN-LINE.
002410     DISPLAY SPACES UPON CRT.
002420     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002430     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002440         INTO WS-CLIENT WS-JOB WS-AVG-MODE WS-RENT-METHOD.
002450     IF WS-CLIENT = SPACES OR WS-JOB = SPACES
002460         DISPLAY '!!!! ENTER CLIENT AND JOB NAME !!!!'
002470             UPON CRT AT 2301
002480         STOP RUN.
002490     IF WS-RENT-METHOD = SPACE
002500         MOVE 'E' TO WS-RENT-METHOD.
002510     PERFORM 0100-BUILD-FILE-PATHS.
002520     PERFORM 1000-LOAD-INCOME-TOTALS THRU 1090-INCOME-EXIT.
002530     PERFORM 1500-LOAD-DEBT-TOTAL THRU 1590-DEBT-EXIT.
002540     PERFORM 2000-PROCESS-SCENARIOS THRU 2090-SCEN-EXIT.
002550     PERFORM 9000-END-RTN.
002560*
002570 0100-BUILD-FILE-PATHS.
002580     STRING '/mtguw/data/' WS-JOB '.SNIN  ' DELIMITED BY SIZE
002590         INTO WS-SN-PATH.
002600     STRING '/mtguw/data/' WS-JOB '.BSOUT ' DELIMITED BY SIZE
002610         INTO WS-BS-PATH.
002620     STRING '/mtguw/data/' WS-JOB '.DTIN  ' DELIMITED BY SIZE
002630         INTO WS-DT-PATH.
002640     STRING '/mtguw/data/' WS-JOB '.SROUT ' DELIMITED BY SIZE
002650         INTO WS-SR-PATH.
002660     STRING '/mtguw/data/' WS-JOB '.WNOUT ' DELIMITED BY SIZE
002670         INTO WS-WN-PATH.
002680*----------------------------------------------------------------
002690*    STAGE 1 - LOAD AND ROLL UP THE BORROWER INCOME SUMMARY
002700*----------------------------------------------------------------
002710 1000-LOAD-INCOME-TOTALS.
002720     OPEN INPUT BSUM-FILE.
002730     MOVE 0 TO BSUM-EOF-SW.
002740     PERFORM 1010-BSUM-READ.
002750     PERFORM 1020-BSUM-ACCUM-ROW THRU 1020-EXIT
002760         UNTIL BSUM-EOF-SW = 1.
002770     CLOSE BSUM-FILE.
002780     IF WS-TOTINC-PRIOR-YR > 0
002790         COMPUTE WS-TOTINC-PCT-DECL =
002800             ((WS-TOTINC-PRIOR-YR - WS-TOTINC-CURR-YR)
002810               / WS-TOTINC-PRIOR-YR) * 100.
002820     GO TO 1090-INCOME-EXIT.
002830 1010-BSUM-READ.
002840     READ BSUM-FILE
002850         AT END MOVE 1 TO BSUM-EOF-SW.
002860 1020-BSUM-ACCUM-ROW.
002870     ADD 1 TO WS-BORROWER-CNT.
002880     ADD AMQBS-TOTAL-MTHLY TO WS-TOTAL-INCOME.
002890     ADD AMQBS-CURR-YR-TOTAL TO WS-TOTINC-CURR-YR.
002900     ADD AMQBS-PRIOR-YR-TOTAL TO WS-TOTINC-PRIOR-YR.
002910     IF AMQBS-W2-DECL-VAR
002920         MOVE 'Y' TO WS-ANY-W2-DECL-VAR-SW.
002930     IF AMQBS-W2-DECL-BASE
002940         MOVE 'Y' TO WS-ANY-W2-DECL-BASE-SW.
002950     IF AMQBS-W2-INSUFF-VAR
002960         MOVE 'Y' TO WS-ANY-W2-INSUFF-SW.
002970     IF AMQBS-SCHC-DECL
002980         MOVE 'Y' TO WS-ANY-SCHC-DECL-SW.
002990     IF AMQBS-K1-DECL
003000         MOVE 'Y' TO WS-ANY-K1-DECL-SW.
003010     IF AMQBS-C1120-DECL
003020         MOVE 'Y' TO WS-ANY-C1120-DECL-SW.
003030     IF AMQBS-RENTAL-DECL
003040         MOVE 'Y' TO WS-ANY-RENTAL-DECL-SW.
003050     IF AMQBS-RENTAL-MTHLY < 0
003060         MOVE 'Y' TO WS-RENTAL-NEG-SW.
003070     IF AMQBS-W2-MISS-MONTHS > 0
003080         MOVE 'Y' TO WS-MISS-MONTHS-SW.
003090     IF AMQBS-W2-MISS-MONTHS > WS-MAX-MISS-MONTHS
003100         MOVE AMQBS-W2-MISS-MONTHS TO WS-MAX-MISS-MONTHS.
003110     IF AMQBS-K1-MTHLY NOT = 0
003120         MOVE 'Y' TO WS-USES-K1-SW.
003130     IF AMQBS-C1120-MTHLY NOT = 0
003140         MOVE 'Y' TO WS-USES-C1120-SW.
003150     IF AMQBS-C1120-LOW-OWN
003160         MOVE 'Y' TO WS-C1120-LOW-OWN-SW.
003170     IF AMQBS-SUPPORT-INCOME
003180         MOVE 'Y' TO WS-USES-SUPPORT-SW.
003190     PERFORM 1010-BSUM-READ.
003200 1020-EXIT.
003210     EXIT.
003220 1090-INCOME-EXIT.
003230     EXIT.
003240*----------------------------------------------------------------
003250*    STAGE 1B - LOAD RECURRING DEBT NOT PAID OFF AT CLOSING
003260*----------------------------------------------------------------
003270 1500-LOAD-DEBT-TOTAL.
003280     OPEN INPUT DEBT-FILE.
003290     MOVE 0 TO DEBT-EOF-SW.
003300     PERFORM 1510-DEBT-READ.
003310     PERFORM 1520-DEBT-ACCUM-ROW THRU 1520-EXIT
003320         UNTIL DEBT-EOF-SW = 1.
003330     CLOSE DEBT-FILE.
003340     GO TO 1590-DEBT-EXIT.
003350 1510-DEBT-READ.
003360     READ DEBT-FILE
003370         AT END MOVE 1 TO DEBT-EOF-SW.
003380 1520-DEBT-ACCUM-ROW.
003390     IF AMQDT-CONTINUING
003400         ADD AMQDT-MONTHLY-PMT TO WS-TOTAL-DEBT.
003410     PERFORM 1510-DEBT-READ.
003420 1520-EXIT.
003430     EXIT.
003440 1590-DEBT-EXIT.
003450     EXIT.
003460*----------------------------------------------------------------
003470*    STAGE 2 - ONE PASS PER SCENARIO
003480*----------------------------------------------------------------
003490 2000-PROCESS-SCENARIOS.
003500     OPEN INPUT SCEN-FILE.
003510     OPEN OUTPUT SRES-FILE.
003520     OPEN OUTPUT WARN-FILE.
003530     MOVE 0 TO SCEN-EOF-SW.
003540     PERFORM 2010-SCEN-READ.
003550     PERFORM 2020-SCEN-CALC-ROW THRU 2020-EXIT
003560         UNTIL SCEN-EOF-SW = 1.
003570     CLOSE SCEN-FILE.
003580     CLOSE SRES-FILE.
003590     CLOSE WARN-FILE.
003600     GO TO 2090-SCEN-EXIT.
003610 2010-SCEN-READ.
003620     READ SCEN-FILE
003630         AT END MOVE 1 TO SCEN-EOF-SW.
003640 2020-SCEN-CALC-ROW.
003650     MOVE 'N' TO WS-HAS-CRITICAL-SW.
003660     MOVE 0 TO WS-SCEN-WARN-CTR.
003670     PERFORM 2100-SET-DTI-TARGETS.
003680     PERFORM 2200-CALC-CURRENT-FEES THRU 2200-EXIT.
003690     PERFORM 2300-CALC-DTI-RATIOS.
003700     PERFORM 6000-MAX-AFFORDABLE-PI.
003710     PERFORM 6100-MAX-QUALIFYING-LOAN THRU 6100-EXIT.
003720     PERFORM 7000-EVALUATE-RULES THRU 7200-RULES-EXIT.
003730     PERFORM 2400-WRITE-SRES-RECORD.
003740     ADD 1 TO WS-REC-CTR.
003750     PERFORM 2010-SCEN-READ.
003760 2020-EXIT.
003770     EXIT.
003780 2090-SCEN-EXIT.
003790     EXIT.
003800*----------------------------------------------------------------
003810*    LOOK UP THE PROGRAM DTI TARGETS, SCENARIO OVERRIDE WINS
003820*----------------------------------------------------------------
003830 2100-SET-DTI-TARGETS.
003840     MOVE 0 TO WS-TARGET-FE-PCT.
003850     MOVE 0 TO WS-TARGET-BE-PCT.
003860     PERFORM 2110-LOOKUP-PROGRAM-PRESET
003870         VARYING AMQPR-DTI-IX FROM 1 BY 1
003880         UNTIL AMQPR-DTI-IX > 5 OR WS-TARGET-FE-PCT > 0.
003890     IF AMQSN-TARGET-FE-PCT > 0
003900         MOVE AMQSN-TARGET-FE-PCT TO WS-TARGET-FE-PCT.
003910     IF AMQSN-TARGET-BE-PCT > 0
003920         MOVE AMQSN-TARGET-BE-PCT TO WS-TARGET-BE-PCT.
003930 2110-LOOKUP-PROGRAM-PRESET.
003940     IF AMQPR-DTI-PROGRAM (AMQPR-DTI-IX) = AMQSN-PROGRAM
003950         MOVE AMQPR-DTI-FE-PCT (AMQPR-DTI-IX) TO WS-TARGET-FE-PCT
003960         MOVE AMQPR-DTI-BE-PCT (AMQPR-DTI-IX) TO WS-TARGET-BE-PCT.
003970*----------------------------------------------------------------
003980*    FEES/PITI FOR THE SCENARIO AS FILED (NOT THE MAX-QUALIFYING
003990*    BISECTION - SEE 6100)
004000*----------------------------------------------------------------
004010 2200-CALC-CURRENT-FEES.
004020     COMPUTE WS-FEE-PURCH-PRICE = AMQSN-PURCHASE-PRICE.
004030     COMPUTE WS-FEE-DOWN-AMT = AMQSN-DOWN-PMT-AMT.
004040     COMPUTE WS-FEE-BASE-LOAN =
004050         WS-FEE-PURCH-PRICE - WS-FEE-DOWN-AMT.
004060     PERFORM 4000-APPLY-PROGRAM-FEES THRU 4090-FEES-EXIT.
004070     PERFORM 5000-CALC-PITI THRU 5090-PITI-EXIT.
004080 2200-EXIT.
004090     EXIT.
004100*----------------------------------------------------------------
004110 2300-CALC-DTI-RATIOS.
004120     PERFORM 5100-CALC-DTI.
004130*----------------------------------------------------------------
004140 2400-WRITE-SRES-RECORD.
004150     MOVE AMQSN-PROGRAM         TO AMQSR-PROGRAM.
004160     MOVE WS-FEE-BASE-LOAN      TO AMQSR-BASE-LOAN.
004170     MOVE WS-FEE-ADJ-LOAN       TO AMQSR-ADJUSTED-LOAN.
004180     MOVE WS-FEE-UPFRONT-AMT    TO AMQSR-UPFRONT-AMT.
004190     MOVE WS-PITI-PI            TO AMQSR-PI.
004200     MOVE WS-PITI-TAXES         TO AMQSR-TAXES.
004210     MOVE WS-PITI-HOI           TO AMQSR-HOI.
004220     MOVE WS-PITI-HOA           TO AMQSR-HOA.
004230     MOVE WS-FEE-MI-MTHLY       TO AMQSR-MI-MTHLY.
004240     MOVE WS-PITI-TOTAL         TO AMQSR-PITIA-TOTAL.
004250     MOVE WS-FEE-LTV-PCT        TO AMQSR-LTV-PCT.
004260     MOVE WS-FE-DTI-PCT         TO AMQSR-FE-DTI-PCT.
004270     MOVE WS-BE-DTI-PCT         TO AMQSR-BE-DTI-PCT.
004280     MOVE WS-MAX-PI             TO AMQSR-MAX-PI.
004290     MOVE WS-MAX-BASE-LOAN      TO AMQSR-MAX-BASE-LOAN.
004300     MOVE WS-MAX-ADJ-LOAN       TO AMQSR-MAX-ADJUSTED-LOAN.
004310     MOVE WS-MAX-PURCH-PRICE    TO AMQSR-MAX-PURCHASE-PRICE.
004320     MOVE WS-HAS-CRITICAL-SW    TO AMQSR-HAS-CRITICAL-SW.
004330     MOVE WS-SCEN-WARN-CTR      TO AMQSR-WARN-COUNT.
004340     WRITE AMQ-SRES-REC.
004350*----------------------------------------------------------------
004360*    AMORT - MONTHLY PAYMENT / PRINCIPAL FROM PAYMENT
004370*    SHARED EXPONENT HELPER AT 3200 AVOIDS TWO COPIES OF THE
004380*    (1+R) POWER LOOP - NO INTRINSIC FUNCTIONS ON THIS BOX
004390*----------------------------------------------------------------
004400 3000-CALC-MONTHLY-PAYMENT.
004410     COMPUTE WS-AM-RATE-DEC = AMQSN-RATE-PCT / 1200.
004420     COMPUTE WS-AM-TERM-MOS = AMQSN-TERM-YEARS * 12.
004430     IF WS-AM-TERM-MOS NOT > 0
004440         MOVE 0 TO WS-AM-PMT
004450         GO TO 3000-EXIT.
004460     IF WS-AM-RATE-DEC = 0
004470         COMPUTE WS-AM-PMT = WS-AM-PRIN / WS-AM-TERM-MOS
004480         GO TO 3000-EXIT.
004490     PERFORM 3200-CALC-NEG-POWER.
004500     COMPUTE WS-AM-PMT =
004510         WS-AM-PRIN * WS-AM-RATE-DEC / (1 - WS-AM-POWER).
004520 3000-EXIT.
004530     EXIT.
004540 3100-CALC-PRINCIPAL-FROM-PMT.
004550     COMPUTE WS-AM-RATE-DEC = AMQSN-RATE-PCT / 1200.
004560     COMPUTE WS-AM-TERM-MOS = AMQSN-TERM-YEARS * 12.
004570     IF WS-AM-TERM-MOS NOT > 0
004580         MOVE 0 TO WS-AM-PRIN
004590         GO TO 3100-EXIT.
004600     IF WS-AM-RATE-DEC = 0
004610         COMPUTE WS-AM-PRIN = WS-AM-PMT * WS-AM-TERM-MOS
004620         GO TO 3100-EXIT.
004630     PERFORM 3200-CALC-NEG-POWER.
004640     COMPUTE WS-AM-PRIN =
004650         WS-AM-PMT * (1 - WS-AM-POWER) / WS-AM-RATE-DEC.
004660 3100-EXIT.
004670     EXIT.
004680*    Builds (1+R) TO THE N BY REPEATED MULTIPLICATION, THEN
004690*    INVERTS IT FOR (1+R) TO THE MINUS N - WO-330 IDIOM CARRIED
004700*    OVER FROM THE OLD RATE-SHEET PROGRAM.
004710 3200-CALC-NEG-POWER.
004720     MOVE 1 TO WS-AM-POWER.
004730     PERFORM 3210-POWER-STEP
004740         VARYING WS-AM-CTR FROM 1 BY 1
004750         UNTIL WS-AM-CTR > WS-AM-TERM-MOS.
004760     COMPUTE WS-AM-POWER = 1 / WS-AM-POWER.
004770 3210-POWER-STEP.
004780     COMPUTE WS-AM-POWER = WS-AM-POWER * (1 + WS-AM-RATE-DEC).
004790*----------------------------------------------------------------
004800*    FEES - MI / MIP / FUNDING FEE / GUARANTEE FEE BY PROGRAM
004810*    INPUT:  WS-FEE-BASE-LOAN, WS-FEE-PURCH-PRICE, WS-FEE-DOWN-AMT
004820*    OUTPUT: WS-FEE-ADJ-LOAN, WS-FEE-MI-MTHLY, WS-FEE-UPFRONT-AMT,
004830*            WS-FEE-LTV-PCT
004840*----------------------------------------------------------------
004850 4000-APPLY-PROGRAM-FEES.
004860     MOVE WS-FEE-BASE-LOAN TO WS-FEE-ADJ-LOAN.
004870     MOVE 0 TO WS-FEE-MI-MTHLY.
004880     MOVE 0 TO WS-FEE-UPFRONT-AMT.
004890     PERFORM 4100-CALC-LTV.
004900     IF AMQSN-PGM-CONVENTIONAL
004910         PERFORM 4200-CONV-MI-FACTOR
004920         GO TO 4090-FEES-EXIT.
004930     IF AMQSN-PGM-FHA
004940         PERFORM 4300-FHA-MIP-FACTOR
004950         GO TO 4090-FEES-EXIT.
004960     IF AMQSN-PGM-VA
004970         PERFORM 4400-VA-FUNDING-FEE
004980         GO TO 4090-FEES-EXIT.
004990     IF AMQSN-PGM-USDA
005000         PERFORM 4500-USDA-FEES
005010         GO TO 4090-FEES-EXIT.
005020*    JUMBO and anything not on the program table above carries
005030*    no MI and no upfront fee - same as the old rate sheet.
005040     GO TO 4090-FEES-EXIT.
005050 4090-FEES-EXIT.
005060     EXIT.
005070*
005080 4100-CALC-LTV.
005090     IF WS-FEE-PURCH-PRICE NOT > 0
005100         MOVE 0 TO WS-FEE-LTV-PCT
005110         GO TO 4100-EXIT.
005120     COMPUTE WS-FEE-LTV-PCT ROUNDED =
005130         (WS-FEE-BASE-LOAN / WS-FEE-PURCH-PRICE) * 100.
005140 4100-EXIT.
005150     EXIT.
005160*
005170 4200-CONV-MI-FACTOR.
005180     MOVE 0 TO WS-FEE-MI-MTHLY.
005190     MOVE 'N' TO WS-CONV-MI-FOUND-SW.
005200     PERFORM 4210-CONV-MI-SEARCH
005210         VARYING AMQPR-CONV-MI-IX FROM 1 BY 1
005220         UNTIL AMQPR-CONV-MI-IX > 5.
005230*    Table rows run high bound to low - the first row whose
005240*    bound the LTV still clears wins (AMQPR-CONV-MI-TABLE
005250*    header note).
005260 4210-CONV-MI-SEARCH.
005270     IF WS-CONV-MI-FOUND-SW = 'N'
005280        AND WS-FEE-LTV-PCT NOT < AMQPR-CONV-MI-LTV-BND
005290                                  (AMQPR-CONV-MI-IX)
005300         MOVE 'Y' TO WS-CONV-MI-FOUND-SW
005310         COMPUTE WS-FEE-MI-MTHLY ROUNDED =
005320             WS-FEE-BASE-LOAN
005330               * (AMQPR-CONV-MI-FCTR-X100 (AMQPR-CONV-MI-IX)
005340                  / 10000) / 12.
005350*
005360 4300-FHA-MIP-FACTOR.
005370     MOVE 0 TO WS-FHA-LE95-IND.
005380     MOVE 0 TO WS-FHA-LE15-IND.
005390     IF WS-FEE-LTV-PCT NOT > 95
005400         MOVE 1 TO WS-FHA-LE95-IND.
005410     IF AMQSN-TERM-YEARS NOT > 15
005420         MOVE 1 TO WS-FHA-LE15-IND.
005430     MOVE AMQPR-FHA-MIP-DFLT-X100 TO WS-FEE-FCTR-X100.
005440     PERFORM 4310-FHA-MIP-SEARCH
005450         VARYING AMQPR-FHA-MIP-IX FROM 1 BY 1
005460         UNTIL AMQPR-FHA-MIP-IX > 4.
005470     COMPUTE WS-FEE-UPFRONT-AMT ROUNDED =
005480         WS-FEE-BASE-LOAN * (AMQPR-FHA-UPFRONT-PCT / 100).
005490     IF AMQSN-FINANCE-UPFRONT
005500         COMPUTE WS-FEE-ADJ-LOAN =
005510             WS-FEE-BASE-LOAN + WS-FEE-UPFRONT-AMT
005520         PERFORM 4650-RECALC-LTV-ON-ADJ.
005530*    MIP runs off the loan actually being carried - the base
005540*    amount when the upfront premium is paid in cash, or the
005550*    base-plus-premium amount when it is rolled in.
005560     COMPUTE WS-FEE-MI-MTHLY ROUNDED =
005570         WS-FEE-ADJ-LOAN * (WS-FEE-FCTR-X100 / 10000) / 12.
005580 4310-FHA-MIP-SEARCH.
005590     IF AMQPR-FHA-MIP-LE95-IND (AMQPR-FHA-MIP-IX) = WS-FHA-LE95-IND
005600        AND AMQPR-FHA-MIP-LE15-IND (AMQPR-FHA-MIP-IX) =
005610              WS-FHA-LE15-IND
005620         MOVE AMQPR-FHA-MIP-FCTR-X100 (AMQPR-FHA-MIP-IX)
005630             TO WS-FEE-FCTR-X100.
005640*
005650 4400-VA-FUNDING-FEE.
005660     MOVE 0 TO WS-FEE-MI-MTHLY.
005670     IF WS-FEE-PURCH-PRICE NOT > 0
005680         MOVE 0 TO WS-FEE-DOWN-PCT
005690     ELSE
005700         COMPUTE WS-FEE-DOWN-PCT =
005710             (WS-FEE-DOWN-AMT / WS-FEE-PURCH-PRICE) * 100.
005720     MOVE 330 TO WS-FEE-FCTR-X100.
005730     PERFORM 4410-VA-FEE-SEARCH
005740         VARYING AMQPR-VA-FEE-IX FROM 1 BY 1
005750         UNTIL AMQPR-VA-FEE-IX > 6.
005760     COMPUTE WS-FEE-UPFRONT-AMT ROUNDED =
005770         WS-FEE-BASE-LOAN * (WS-FEE-FCTR-X100 / 10000).
005780     IF AMQSN-FINANCE-UPFRONT
005790         COMPUTE WS-FEE-ADJ-LOAN =
005800             WS-FEE-BASE-LOAN + WS-FEE-UPFRONT-AMT
005810         PERFORM 4650-RECALC-LTV-ON-ADJ.
005820 4410-VA-FEE-SEARCH.
005830     IF AMQPR-VA-FEE-1ST-USE-IND (AMQPR-VA-FEE-IX) =
005840             AMQSN-1ST-USE-VA-IND
005850        AND WS-FEE-DOWN-PCT NOT < AMQPR-VA-FEE-DOWN-BND
005860                                    (AMQPR-VA-FEE-IX)
005870        AND AMQPR-VA-FEE-PCT-X100 (AMQPR-VA-FEE-IX)
005880              < WS-FEE-FCTR-X100
005890         MOVE AMQPR-VA-FEE-PCT-X100 (AMQPR-VA-FEE-IX)
005900             TO WS-FEE-FCTR-X100.
005910*
005920 4500-USDA-FEES.
005930     COMPUTE WS-FEE-UPFRONT-AMT ROUNDED =
005940         WS-FEE-BASE-LOAN * (AMQPR-USDA-UPFRONT-PCT / 100).
005950     IF AMQSN-FINANCE-UPFRONT
005960         COMPUTE WS-FEE-ADJ-LOAN =
005970             WS-FEE-BASE-LOAN + WS-FEE-UPFRONT-AMT
005980         PERFORM 4650-RECALC-LTV-ON-ADJ.
005990     COMPUTE WS-FEE-MI-MTHLY ROUNDED =
006000         WS-FEE-ADJ-LOAN * (AMQPR-USDA-ANNUAL-PCT / 100) / 12.
006010*
006020 4600-CALC-ADJUSTED-LOAN.
006030     COMPUTE WS-FEE-ADJ-LOAN = WS-FEE-BASE-LOAN
006040         + WS-FEE-UPFRONT-AMT.
006050*
006060 4650-RECALC-LTV-ON-ADJ.
006070     IF WS-FEE-PURCH-PRICE NOT > 0
006080         GO TO 4650-EXIT.
006090     COMPUTE WS-FEE-LTV-PCT ROUNDED =
006100         (WS-FEE-ADJ-LOAN / WS-FEE-PURCH-PRICE) * 100.
006110 4650-EXIT.
006120     EXIT.
006130*----------------------------------------------------------------
006140*    PITI - PRINCIPAL/INTEREST/TAXES/INSURANCE/HOA/MI TOTAL,
006150*    THEN FRONT-END AND BACK-END DTI OFF THE SAME SCENARIO
006160*----------------------------------------------------------------
006170 5000-CALC-PITI.
006180     MOVE WS-FEE-ADJ-LOAN TO WS-AM-PRIN.
006190     PERFORM 3000-CALC-MONTHLY-PAYMENT.
006200     MOVE WS-AM-PMT TO WS-PITI-PI.
006210     COMPUTE WS-PITI-TAXES ROUNDED =
006220         (WS-FEE-PURCH-PRICE * (AMQSN-TAX-RATE-PCT / 100)) / 12.
006230     COMPUTE WS-PITI-HOI ROUNDED = AMQSN-HOI-ANNUAL / 12.
006240     MOVE AMQSN-HOA-MONTHLY TO WS-PITI-HOA.
006250     COMPUTE WS-PITI-TOTAL ROUNDED =
006260         WS-PITI-PI + WS-PITI-TAXES + WS-PITI-HOI + WS-PITI-HOA
006270           + WS-FEE-MI-MTHLY.
006280 5090-PITI-EXIT.
006290     EXIT.
006300*
006310 5100-CALC-DTI.
006320     IF WS-TOTAL-INCOME NOT > 0
006330         MOVE 0 TO WS-FE-DTI-PCT
006340         MOVE 0 TO WS-BE-DTI-PCT
006350         GO TO 5100-EXIT.
006360     COMPUTE WS-FE-DTI-PCT ROUNDED =
006370         (WS-PITI-TOTAL / WS-TOTAL-INCOME) * 100.
006380     COMPUTE WS-BE-DTI-PCT ROUNDED =
006390         ((WS-PITI-TOTAL + WS-TOTAL-DEBT) / WS-TOTAL-INCOME)
006400            * 100.
006410 5100-EXIT.
006420     EXIT.
006430*----------------------------------------------------------------
006440*    MAXQUAL - MAXIMUM AFFORDABLE PAYMENT, THEN THE MAXIMUM
006450*    QUALIFYING BASE LOAN BY BISECTION AGAINST THAT PAYMENT
006460*----------------------------------------------------------------
006470 6000-MAX-AFFORDABLE-PI.
006480     COMPUTE WS-MAX-FE-PI =
006490         (WS-TOTAL-INCOME * (WS-TARGET-FE-PCT / 100))
006500           - (WS-PITI-TAXES + WS-PITI-HOI + WS-PITI-HOA
006510              + WS-FEE-MI-MTHLY).
006520     IF WS-MAX-FE-PI < 0
006530         MOVE 0 TO WS-MAX-FE-PI.
006540     COMPUTE WS-MAX-BE-PI =
006550         (WS-TOTAL-INCOME * (WS-TARGET-BE-PCT / 100))
006560           - WS-TOTAL-DEBT.
006570     IF WS-MAX-BE-PI < 0
006580         MOVE 0 TO WS-MAX-BE-PI.
006590     IF WS-MAX-FE-PI < WS-MAX-BE-PI
006600         MOVE WS-MAX-FE-PI TO WS-MAX-PI
006610     ELSE
006620         MOVE WS-MAX-BE-PI TO WS-MAX-PI.
006630*
006640 6100-MAX-QUALIFYING-LOAN.
006650     IF WS-MAX-PI NOT > 0
006660         MOVE 0 TO WS-MAX-BASE-LOAN
006670         MOVE 0 TO WS-MAX-ADJ-LOAN
006680         MOVE AMQSN-DOWN-PMT-AMT TO WS-MAX-PURCH-PRICE
006690         GO TO 6100-EXIT.
006700     MOVE WS-MAX-PI TO WS-AM-PMT.
006710     PERFORM 3100-CALC-PRINCIPAL-FROM-PMT.
006720     MOVE WS-AM-PRIN TO WS-MAX-ADJ-LIMIT.
006730     MOVE 0 TO WS-BISECT-LOW.
006740     MOVE WS-MAX-ADJ-LIMIT TO WS-BISECT-HIGH.
006750     PERFORM 6110-BISECT-ITERATION 20 TIMES.
006760     MOVE WS-BISECT-LOW TO WS-FEE-BASE-LOAN.
006770     PERFORM 4000-APPLY-PROGRAM-FEES THRU 4090-FEES-EXIT.
006780     MOVE WS-FEE-BASE-LOAN TO WS-MAX-BASE-LOAN.
006790     MOVE WS-FEE-ADJ-LOAN TO WS-MAX-ADJ-LOAN.
006800     COMPUTE WS-MAX-PURCH-PRICE =
006810         WS-MAX-BASE-LOAN + AMQSN-DOWN-PMT-AMT.
006820*    Restore the filed-scenario fee work area - the bisection
006830*    above ran 4000-APPLY-PROGRAM-FEES against hypothetical loan
006840*    amounts and stomped it.
006850     PERFORM 2200-CALC-CURRENT-FEES THRU 2200-EXIT.
006860 6100-EXIT.
006870     EXIT.
006880 6110-BISECT-ITERATION.
006890     COMPUTE WS-BISECT-MID =
006900         (WS-BISECT-LOW + WS-BISECT-HIGH) / 2.
006910     MOVE WS-BISECT-MID TO WS-FEE-BASE-LOAN.
006920     COMPUTE WS-FEE-PURCH-PRICE =
006930         WS-FEE-BASE-LOAN + AMQSN-DOWN-PMT-AMT.
006940     MOVE AMQSN-DOWN-PMT-AMT TO WS-FEE-DOWN-AMT.
006950     PERFORM 4000-APPLY-PROGRAM-FEES THRU 4090-FEES-EXIT.
006960     IF WS-FEE-ADJ-LOAN NOT > WS-MAX-ADJ-LIMIT
006970         MOVE WS-BISECT-MID TO WS-BISECT-LOW
006980     ELSE
006990         MOVE WS-BISECT-MID TO WS-BISECT-HIGH.
007000*----------------------------------------------------------------
007010*    RULES - 19 UNDERWRITING WARNING/CRITICAL/INFO CODES
007020*----------------------------------------------------------------
007030 7000-EVALUATE-RULES.
007040     PERFORM 7010-CHK-W2-VAR-MISS-HIST.
007050     PERFORM 7020-CHK-W2-VAR-MISS-MONTHS.
007060     PERFORM 7030-CHK-W2-VAR-DECLINE.
007070     PERFORM 7040-CHK-W2-BASE-DECLINE.
007080     PERFORM 7050-CHK-SCHC-DECLINE.
007090     PERFORM 7060-CHK-K1-DECLINE.
007100     PERFORM 7070-CHK-C1120-DECLINE.
007110     PERFORM 7080-CHK-RENTAL-DECLINE.
007120     PERFORM 7090-CHK-RENTAL-NEGATIVE.
007130     PERFORM 7100-CHK-TOTAL-INCOME-DECL.
007140     PERFORM 7110-CHK-K1-DIST-LIQ.
007150     PERFORM 7120-CHK-C1120-OWN-LT-100.
007160     PERFORM 7130-CHK-CONTINUANCE-REQ.
007170     PERFORM 7140-CHK-RENTAL-CONFLICT.
007180     PERFORM 7150-CHK-NO-INCOME.
007190     PERFORM 7160-CHK-HOUSING-RATIO.
007200     PERFORM 7170-CHK-TOTAL-DTI.
007210     PERFORM 7180-CHK-CONSIDER-RESERVES.
007220     PERFORM 7190-CHK-SANITY-INPUTS.
007230 7010-CHK-W2-VAR-MISS-HIST.
007240     IF WS-ANY-W2-INSUFF-SW = 'Y'
007250         MOVE 'W2_VAR_LT_12' TO WS-RULE-CODE
007260         MOVE 'WARN' TO WS-RULE-SEV
007270         MOVE 'Variable W-2 income has less than 12 months of'
007280             TO WS-RULE-MSG
007290         PERFORM 9700-WRITE-WARNING.
007300 7020-CHK-W2-VAR-MISS-MONTHS.
007310     IF WS-MISS-MONTHS-SW = 'Y'
007320         MOVE 'W2_VAR_MISSING_MONTHS' TO WS-RULE-CODE
007330         MOVE 'WARN' TO WS-RULE-SEV
007340         MOVE 'Variable W-2 history falls short of the 24-mo'
007350             TO WS-RULE-MSG
007360         PERFORM 9700-WRITE-WARNING.
007370 7030-CHK-W2-VAR-DECLINE.
007380     IF WS-ANY-W2-DECL-VAR-SW = 'Y'
007390         MOVE 'W2_VAR_DECLINE' TO WS-RULE-CODE
007400         MOVE 'WARN' TO WS-RULE-SEV
007410         MOVE 'Variable W-2 income declined year over year'
007420             TO WS-RULE-MSG
007430         PERFORM 9700-WRITE-WARNING.
007440 7040-CHK-W2-BASE-DECLINE.
007450     IF WS-ANY-W2-DECL-BASE-SW = 'Y'
007460         MOVE 'W2_BASE_DECLINE' TO WS-RULE-CODE
007470         MOVE 'WARN' TO WS-RULE-SEV
007480         MOVE 'Base W-2 salary declined year over year'
007490             TO WS-RULE-MSG
007500         PERFORM 9700-WRITE-WARNING.
007510 7050-CHK-SCHC-DECLINE.
007520     IF WS-ANY-SCHC-DECL-SW = 'Y'
007530         MOVE 'SCHC_DECLINE' TO WS-RULE-CODE
007540         MOVE 'WARN' TO WS-RULE-SEV
007550         MOVE 'Schedule C net income declined year over year'
007560             TO WS-RULE-MSG
007570         PERFORM 9700-WRITE-WARNING.
007580 7060-CHK-K1-DECLINE.
007590     IF WS-ANY-K1-DECL-SW = 'Y'
007600         MOVE 'K1_DECLINE' TO WS-RULE-CODE
007610         MOVE 'WARN' TO WS-RULE-SEV
007620         MOVE 'K-1 distributive share declined year over year'
007630             TO WS-RULE-MSG
007640         PERFORM 9700-WRITE-WARNING.
007650 7070-CHK-C1120-DECLINE.
007660     IF WS-ANY-C1120-DECL-SW = 'Y'
007670         MOVE 'C1120_DECLINE' TO WS-RULE-CODE
007680         MOVE 'WARN' TO WS-RULE-SEV
007690         MOVE '1120 corporate income declined year over year'
007700             TO WS-RULE-MSG
007710         PERFORM 9700-WRITE-WARNING.
007720 7080-CHK-RENTAL-DECLINE.
007730     IF WS-ANY-RENTAL-DECL-SW = 'Y'
007740         MOVE 'RENTAL_DECLINE' TO WS-RULE-CODE
007750         MOVE 'WARN' TO WS-RULE-SEV
007760         MOVE 'Schedule E rental income declined year over year'
007770             TO WS-RULE-MSG
007780         PERFORM 9700-WRITE-WARNING.
007790 7090-CHK-RENTAL-NEGATIVE.
007800     IF WS-RENTAL-NEG-SW = 'Y'
007810         MOVE 'RENTAL_INCOME_NEGATIVE' TO WS-RULE-CODE
007820         MOVE 'WARN' TO WS-RULE-SEV
007830         MOVE 'Net rental income is negative for a borrower'
007840             TO WS-RULE-MSG
007850         PERFORM 9700-WRITE-WARNING.
007860 7100-CHK-TOTAL-INCOME-DECL.
007870     IF WS-TOTINC-PRIOR-YR > 0 AND WS-TOTINC-PCT-DECL > 20
007880         MOVE 'TOTAL_INCOME_DECLINE' TO WS-RULE-CODE
007890         MOVE 'WARN' TO WS-RULE-SEV
007900         MOVE 'Combined qualifying income fell more than 20 pct'
007910             TO WS-RULE-MSG
007920         PERFORM 9700-WRITE-WARNING.
007930 7110-CHK-K1-DIST-LIQ.
007940     IF WS-USES-K1-SW = 'Y'
007950        AND NOT (AMQSN-K1-DIST-VERIFIED OR AMQSN-K1-LIQ-ANALYZED)
007960         MOVE 'K1_DIST_LIQ' TO WS-RULE-CODE
007970         MOVE 'CRITICAL' TO WS-RULE-SEV
007980         MOVE 'K-1 income used but distributions/liquidity not'
007990             TO WS-RULE-MSG
008000         PERFORM 9700-WRITE-WARNING.
008010 7120-CHK-C1120-OWN-LT-100.
008020     IF WS-USES-C1120-SW = 'Y' AND WS-C1120-LOW-OWN-SW = 'Y'
008030         MOVE 'C1120_OWN_LT_100' TO WS-RULE-CODE
008040         MOVE 'CRITICAL' TO WS-RULE-SEV
008050         MOVE '1120 corporate income used with ownership under'
008060             TO WS-RULE-MSG
008070         PERFORM 9700-WRITE-WARNING.
008080 7130-CHK-CONTINUANCE-REQ.
008090     IF WS-USES-SUPPORT-SW = 'Y' AND AMQSN-CONTINUANCE-YRS < 3
008100         MOVE 'CONTINUANCE_REQ' TO WS-RULE-CODE
008110         MOVE 'CRITICAL' TO WS-RULE-SEV
008120         MOVE 'Support income used without 3-yr continuance'
008130             TO WS-RULE-MSG
008140         PERFORM 9700-WRITE-WARNING.
008150 7140-CHK-RENTAL-CONFLICT.
008160     IF WS-RENT-BOTH
008170         MOVE 'RENTAL_METHOD_CONFLICT' TO WS-RULE-CODE
008180         MOVE 'WARN' TO WS-RULE-SEV
008190         MOVE 'Both rental methods requested - Sched E was used'
008200             TO WS-RULE-MSG
008210         PERFORM 9700-WRITE-WARNING.
008220 7150-CHK-NO-INCOME.
008230     IF WS-TOTAL-INCOME NOT > 0
008240         MOVE 'NO_INCOME' TO WS-RULE-CODE
008250         MOVE 'CRITICAL' TO WS-RULE-SEV
008260         MOVE 'No qualifying income was found for this file'
008270             TO WS-RULE-MSG
008280         PERFORM 9700-WRITE-WARNING.
008290 7160-CHK-HOUSING-RATIO.
008300     IF WS-FE-DTI-PCT > WS-TARGET-FE-PCT
008310         MOVE 'HOUSING_RATIO_OVER_LIMIT' TO WS-RULE-CODE
008320         MOVE 'WARN' TO WS-RULE-SEV
008330         MOVE 'Front-end ratio exceeds the program housing limit'
008340             TO WS-RULE-MSG
008350         PERFORM 9700-WRITE-WARNING.
008360 7170-CHK-TOTAL-DTI.
008370     IF WS-BE-DTI-PCT > WS-TARGET-BE-PCT
008380         MOVE 'TOTAL_DTI_OVER_LIMIT' TO WS-RULE-CODE
008390         MOVE 'WARN' TO WS-RULE-SEV
008400         MOVE 'Back-end ratio exceeds the program total-debt'
008410             TO WS-RULE-MSG
008420         PERFORM 9700-WRITE-WARNING.
008430 7180-CHK-CONSIDER-RESERVES.
008440     IF WS-BE-DTI-PCT > WS-TARGET-BE-PCT OR
008450             AMQSN-INVESTMENT-PROP
008460         MOVE 'CONSIDER_RESERVES' TO WS-RULE-CODE
008470         MOVE 'INFO' TO WS-RULE-SEV
008480         MOVE 'Reserve requirement should be reviewed on file'
008490             TO WS-RULE-MSG
008500         PERFORM 9700-WRITE-WARNING.
008510 7190-CHK-SANITY-INPUTS.
008520     IF AMQSN-TAX-RATE-PCT > 5 OR AMQSN-HOA-MONTHLY >
008530             (WS-FEE-PURCH-PRICE * 0.01) OR
008540             WS-FEE-MI-MTHLY > (WS-FEE-PURCH-PRICE * 0.01)
008550         MOVE 'SANITY_HOA_TAX_MI' TO WS-RULE-CODE
008560         MOVE 'INFO' TO WS-RULE-SEV
008570         MOVE 'HOA, tax rate, or MI is outside the typical range'
008580             TO WS-RULE-MSG
008590         PERFORM 9700-WRITE-WARNING.
008600 7200-RULES-EXIT.
008610     EXIT.
008620*----------------------------------------------------------------
008630*    FICO - EXCELLENT / GOOD / BELOW-GOOD BUCKET IS CARRIED BY
008640*    THE 88-LEVELS ON AMQSN-CREDIT-SCORE - NO SEPARATE PARAGRAPH
008650*    NEEDED, BUT CHECKLIST/REPORT IN AMQ3000 READ THE 88s.
008660*----------------------------------------------------------------
008670*
008680*----------------------------------------------------------------
008690*    SHARED HELPER - WRITE ONE WARNING ROW
008700*----------------------------------------------------------------
008710 9700-WRITE-WARNING.
008720     MOVE WS-RULE-CODE TO AMQWN-RULE-CODE.
008730     MOVE WS-RULE-SEV TO AMQWN-SEVERITY.
008740     MOVE WS-RULE-MSG TO AMQWN-MESSAGE.
008750     WRITE AMQ-WARN-REC.
008760     ADD 1 TO WS-WARN-CTR.
008770     ADD 1 TO WS-SCEN-WARN-CTR.
008780     IF AMQWN-SEV-CRITICAL
008790         MOVE 'Y' TO WS-HAS-CRITICAL-SW.
008800*----------------------------------------------------------------
008810 9000-END-RTN.
008820     DISPLAY 'AMQ2000 FEES/DTI/MAXQUAL COMPLETE' UPON CRT
008830         AT 0915.
008840     DISPLAY 'JOB    ' WS-JOB UPON CRT AT 1015.
008850     DISPLAY 'SCENARIOS PROCESSED ' WS-REC-CTR UPON CRT AT 1115.
008860     DISPLAY 'WARNINGS WRITTEN    ' WS-WARN-CTR UPON CRT AT 1215.
008870     STOP RUN.
