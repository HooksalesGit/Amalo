000100*****************************************************************
000110*  AMQLPS-WARN      -  UNDERWRITING WARNING - OUTPUT LAYOUT
000120*  One occurrence per triggered rule code, written by AMQ2000
000130*  para 7000-EVALUATE-RULES, printed back by AMQ3000 paras
000140*  2250-PRINT-WARNINGS/2255-PRINT-ONE-WARNING.
000150*****************************************************************
000160* 11/06/25 dlk  AMQ-0001  New layout for AMALO conversion.
000170*****************************************************************
000180 01  AMQ-WARN-REC.
000190     05  AMQWN-RULE-CODE            PIC X(24).
000200     05  AMQWN-SEVERITY             PIC X(08).
000210         88  AMQWN-SEV-INFO             VALUE 'INFO'.
000220         88  AMQWN-SEV-WARN             VALUE 'WARN'.
000230         88  AMQWN-SEV-CRITICAL         VALUE 'CRITICAL'.
000240     05  AMQWN-MESSAGE              PIC X(80).
000250     05  FILLER                     PIC X(08).
