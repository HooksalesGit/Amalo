000100*****************************************************************
000110*
000120*   AMQ1000  -  A M A L O   INCOME AGGREGATION
000130*
000140*   Reads the six qualifying-income source files for a batch of
000150*   loan scenarios, builds one in-memory row per borrower, and
000160*   writes the borrower income-summary extract picked up later
000170*   by AMQ2000 (fees/DTI/max-qualifying) and AMQ3000 (report).
000180*
000190*****************************************************************
000200* DATE WRITTEN - 03/17/87
000210* AUTHOR      - D L KOSTER
000220*****************************************************************
000230* CHANGE LOG:
000240* 03/17/87 dlk           Original DTIQUAL income build program.
000250* 09/22/87 dlk    WO-114 Added Schedule C averaging.
000260* 02/03/88 rgt    WO-142 Added K-1 partnership income.
000270* 11/14/88 rgt    WO-171 Added rental Schedule E method.
000280* 06/09/89 dlk    WO-203 Added 1120 corp income, 100 pct rule.
000290* 04/02/90 rgt    WO-239 Fixed Sched C decline test - was using
000300*                        current vs current instead of vs prior.
000310* 08/19/91 dlk    WO-288 Added 75-pct-of-gross rental method.
000320* 01/07/93 jhb    WO-330 Variable income 24-mo average override.
000330* 05/24/94 jhb    WO-361 Other-income gross-up percentage added.
000340* 03/11/96 rgt    WO-402 Insufficient-history flag (< 12 mo).
000350* 11/18/98 jhb    Y2K    4-digit tax year on all income sources -
000360*                        old 2-digit AMQSC-TAX-YY windowed field
000370*                        retired, see AMQSC-TAX-YEAR-R redefine.
000380* 02/26/99 jhb    Y2K    Verified century math in year compares.
000390* 07/30/01 rgt    WO-455 Support-income gross-up carried thru.
000400* 04/12/04 klm    WO-501 Client-number field widened to accept
000410*                        the new 4-position job codes.
000420* 09/09/08 klm    WO-560 Rental subject-property credit added
000430*                        for the 75-pct method (borrower 1 only).
000440* 06/15/13 wpn    WO-622 Borrower table widened from 6 to 10.
000450* 02/28/17 wpn    WO-681 Dynamic file assign, dropped hard-coded
000460*                        paths per data-center migration.
000470* 04/10/25 dlk    AMQ-0001 AMALO CONVERSION - renamed DTIQUAL to
000480*                        AMQ1000, six income sources restated
000490*                        against the AMALO record layouts.
000500* 11/21/25 dlk    AMQ-0011 Peek first scenario record for the
000510*                        rental subject-property credit inputs.
000520* 11/24/25 dlk    AMQ-0013 Carry 2-year total-income history on
000530*                        the summary row for TOTAL_INCOME_DECLINE.
000540* 11/24/25 dlk    AMQ-0015 Flag any 1120 row dropped by the 100-
000550*                        pct-ownership test so AMQ2000 can raise
000560*                        C1120_OWN_LT_100 - UW asked why a low
000570*                        1120 borrower showed no income and no
000580*                        warning either.
000590* 11/24/25 dlk    AMQ-0016 Carry the W-2 missing-variable-months
000600*                        gap and a support-income indicator off
000610*                        the OTHER file for AMQ2000's rule engine.
000620* 01/26/26 dlk    AMQ-0019 4025-OTHER-SUPPORT-SCAN was matching
000630*                        'SUPPORT' instead of 'CHILD' - fixed the
000640*                        scan and split AMQBT-OTHER-GEN-MTHLY off
000650*                        the support total so AMQ3000's checklist
000660*                        stops double-counting a child-support-
000670*                        only Other row.
000680*****************************************************************
000690*
000700 IDENTIFICATION DIVISION.
000710*===============================
000720 PROGRAM-ID.     AMQ1000.
000730 AUTHOR.         D L KOSTER.
000740 INSTALLATION.   MOUNTGATE MORTGAGE - UNDERWRITING SYSTEMS.
000750 DATE-WRITTEN.   03/17/87.
000760 DATE-COMPILED.
000770 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000780*
000790 ENVIRONMENT DIVISION.
000800*===============================
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     CONSOLE IS CRT.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT W2-FILE    ASSIGN TO DYNAMIC WS-W2-PATH
000870            ORGANIZATION RECORD SEQUENTIAL.
000880     SELECT SCHC-FILE  ASSIGN TO DYNAMIC WS-SC-PATH
000890            ORGANIZATION RECORD SEQUENTIAL.
000900     SELECT K1-FILE    ASSIGN TO DYNAMIC WS-K1-PATH
000910            ORGANIZATION RECORD SEQUENTIAL.
000920     SELECT C1120-FILE ASSIGN TO DYNAMIC WS-CC-PATH
000930            ORGANIZATION RECORD SEQUENTIAL.
000940     SELECT RENTAL-FILE ASSIGN TO DYNAMIC WS-RN-PATH
000950            ORGANIZATION RECORD SEQUENTIAL.
000960     SELECT OTHER-FILE ASSIGN TO DYNAMIC WS-OI-PATH
000970            ORGANIZATION RECORD SEQUENTIAL.
000980     SELECT SCEN-FILE  ASSIGN TO DYNAMIC WS-SN-PATH
000990            ORGANIZATION RECORD SEQUENTIAL.
001000     SELECT BSUM-FILE  ASSIGN TO DYNAMIC WS-BS-PATH
001010            ORGANIZATION RECORD SEQUENTIAL.
001020*
001030 DATA DIVISION.
001040*===============================
001050 FILE SECTION.
001060*
001070 FD  W2-FILE
001080     LABEL RECORDS ARE STANDARD
001090     DATA RECORD IS AMQ-W2-REC.
001100     COPY 'amqlps-w2rec.dd.cbl'.
001110*
001120 FD  SCHC-FILE
001130     LABEL RECORDS ARE STANDARD
001140     DATA RECORD IS AMQ-SCHC-REC.
001150     COPY 'amqlps-schc.dd.cbl'.
001160*
001170 FD  K1-FILE
001180     LABEL RECORDS ARE STANDARD
001190     DATA RECORD IS AMQ-K1-REC.
001200     COPY 'amqlps-k1rec.dd.cbl'.
001210*
001220 FD  C1120-FILE
001230     LABEL RECORDS ARE STANDARD
001240     DATA RECORD IS AMQ-C1120-REC.
001250     COPY 'amqlps-c1120.dd.cbl'.
001260*
001270 FD  RENTAL-FILE
001280     LABEL RECORDS ARE STANDARD
001290     DATA RECORD IS AMQ-RENTAL-REC.
001300     COPY 'amqlps-rental.dd.cbl'.
001310*
001320 FD  OTHER-FILE
001330     LABEL RECORDS ARE STANDARD
001340     DATA RECORD IS AMQ-OTHER-REC.
001350     COPY 'amqlps-other.dd.cbl'.
001360*
001370 FD  SCEN-FILE
001380     LABEL RECORDS ARE STANDARD
001390     DATA RECORD IS AMQ-SCEN-REC.
001400     COPY 'amqlps-scen.dd.cbl'.
001410*
001420 FD  BSUM-FILE
001430     LABEL RECORDS ARE STANDARD
001440     DATA RECORD IS AMQ-BSUM-REC.
001450     COPY 'amqlps-bsum.dd.cbl'.
001460*
001470 WORKING-STORAGE SECTION.
001480*===============================
001490 77  W2-EOF-SW           PIC 9         VALUE 0.
001500 77  SCHC-EOF-SW         PIC 9         VALUE 0.
001510 77  K1-EOF-SW           PIC 9         VALUE 0.
001520 77  C1120-EOF-SW        PIC 9         VALUE 0.
001530 77  RENTAL-EOF-SW       PIC 9         VALUE 0.
001540 77  OTHER-EOF-SW        PIC 9         VALUE 0.
001550 77  WS-REC-CTR          PIC 9(05) COMP VALUE 0.
001560 77  WS-LOOKUP-ID        PIC 9(02).
001570 77  WS-FOUND-SW         PIC X         VALUE 'N'.
001580     88  WS-FOUND                          VALUE 'Y'.
001590*
001600 01  WS-COMMAND-LINE     PIC X(100).
001610 01  WS-CLIENT           PIC X(04).
001620 01  WS-JOB              PIC X(07).
001630 01  WS-AVG-MODE         PIC X(01).
001640     88  WS-AVG-RECENT-ONLY             VALUE 'R'.
001650     88  WS-AVG-ALL-YEARS               VALUE 'A'.
001660 01  WS-RENT-METHOD      PIC X(01).
001670     88  WS-RENT-SCHED-E                VALUE 'E'.
001680     88  WS-RENT-GROSS75                VALUE 'G'.
001690     88  WS-RENT-BOTH                   VALUE 'B'.
001700*
001710 01  WS-FILE-PATHS.
001720     05  WS-W2-PATH      PIC X(40).
001730     05  WS-SC-PATH      PIC X(40).
001740     05  WS-K1-PATH      PIC X(40).
001750     05  WS-CC-PATH      PIC X(40).
001760     05  WS-RN-PATH      PIC X(40).
001770     05  WS-OI-PATH      PIC X(40).
001780     05  WS-SN-PATH      PIC X(40).
001790     05  WS-BS-PATH      PIC X(40).
001800*
001810 01  WS-PAY-TYPE-UC      PIC X(08).
001820 01  WS-TYPE-UC          PIC X(20).
001830 01  WS-SUP-POS          PIC 9(02) COMP.
001840 01  WS-IS-SUPPORT-SW    PIC X(01).
001850*
001860 01  WS-W2-CALC.
001870     05  WS-BASE-MTHLY       PIC S9(09)V9(4) COMP-3.
001880     05  WS-VAR-TOTAL        PIC S9(09)V9(4) COMP-3.
001890     05  WS-HIST-MONTHS      PIC S9(05)V99   COMP-3.
001900     05  WS-VAR-MONTHS       PIC S9(05)V99   COMP-3.
001910     05  WS-VAR-MTHLY        PIC S9(09)V9(4) COMP-3.
001920     05  WS-YOY-VAR-ANNL     PIC S9(09)V9(4) COMP-3.
001930     05  WS-ROW-QUAL-MTHLY   PIC S9(09)V9(4) COMP-3.
001940     05  WS-DECL-VAR-SW      PIC X(01).
001950     05  WS-DECL-BASE-SW     PIC X(01).
001960     05  WS-INSUFF-SW        PIC X(01).
001970     05  WS-MISS-MONTHS      PIC S9(05)V99   COMP-3.
001980*
001990 01  WS-YEAR-WORK.
002000     05  WS-YEAR-CNT         PIC 9(02) COMP-3 VALUE 0.
002010     05  WS-YEAR-SUM         PIC S9(09)V9(4) COMP-3.
002020     05  WS-YEAR-TBL OCCURS 10 TIMES INDEXED BY WS-YEAR-IX.
002030         10  WS-YEAR-NO      PIC 9(04).
002040         10  WS-YEAR-TOT     PIC S9(09)V9(4) COMP-3.
002050 01  WS-CUR-ROW-YEAR         PIC 9(04).
002060 01  WS-CUR-ROW-AMT          PIC S9(09)V9(4) COMP-3.
002070 01  WS-YR-MTHLY             PIC S9(09)V9(4) COMP-3.
002080 01  WS-YR-DECL-SW           PIC X(01).
002090 01  WS-YR-CURR-AMT          PIC S9(09)V9(4) COMP-3.
002100 01  WS-YR-PRIOR-AMT         PIC S9(09)V9(4) COMP-3.
002110*
002120 01  WS-SCHC-CUR-BORROWER    PIC 9(02) VALUE 0.
002130 01  WS-SCHC-ADJ-ANNUAL      PIC S9(09)V9(4) COMP-3.
002140 01  WS-K1-CUR-BORROWER      PIC 9(02) VALUE 0.
002150 01  WS-K1-ADJ-ANNUAL        PIC S9(09)V9(4) COMP-3.
002160 01  WS-K1-AFTER-OWN         PIC S9(09)V9(4) COMP-3.
002170 01  WS-C1120-CUR-BORROWER   PIC 9(02) VALUE 0.
002180 01  WS-C1120-ADJ-ANNUAL     PIC S9(09)V9(4) COMP-3.
002190 01  WS-RENTAL-CUR-BORROWER  PIC 9(02) VALUE 0.
002200 01  WS-RENTAL-NET-ANNUAL    PIC S9(09)V9(4) COMP-3.
002210 01  WS-RENTAL-GROSS-MTHLY   PIC S9(09)V9(4) COMP-3.
002220 01  WS-RENTAL-GROSS75-AMT   PIC S9(09)V9(4) COMP-3.
002230 01  WS-SUBJ-MARKET-RENT     PIC S9(07)V9(4) COMP-3 VALUE 0.
002240 01  WS-SUBJ-PITIA           PIC S9(07)V9(4) COMP-3 VALUE 0.
002250 01  WS-SUBJ-CREDIT-AMT      PIC S9(09)V9(4) COMP-3.
002260 01  WS-OTHER-QUAL-MTHLY     PIC S9(09)V9(4) COMP-3.
002270*
002280 01  AMQ-BORROWER-TABLE.
002290     05  AMQBT-COUNT     PIC 9(02) COMP-3 VALUE 0.
002300     05  AMQBT-ENTRY OCCURS 10 TIMES INDEXED BY AMQBT-IX.
002310         10  AMQBT-BORROWER-ID       PIC 9(02).
002320         10  AMQBT-W2-QUAL-SUM       PIC S9(09)V99 COMP-3.
002330         10  AMQBT-W2-DECL-VAR-SW    PIC X(01).
002340         10  AMQBT-W2-DECL-BASE-SW   PIC X(01).
002350         10  AMQBT-W2-INSUFF-SW      PIC X(01).
002360         10  AMQBT-SCHC-MTHLY        PIC S9(09)V99 COMP-3.
002370         10  AMQBT-SCHC-DECL-SW      PIC X(01).
002380         10  AMQBT-K1-MTHLY          PIC S9(09)V99 COMP-3.
002390         10  AMQBT-K1-DECL-SW        PIC X(01).
002400         10  AMQBT-C1120-MTHLY       PIC S9(09)V99 COMP-3.
002410         10  AMQBT-C1120-DECL-SW     PIC X(01).
002420         10  AMQBT-RENTAL-MTHLY      PIC S9(09)V99 COMP-3.
002430         10  AMQBT-RENTAL-DECL-SW    PIC X(01).
002440         10  AMQBT-OTHER-MTHLY       PIC S9(09)V99 COMP-3.
002450         10  AMQBT-OTHER-GEN-MTHLY   PIC S9(09)V99 COMP-3.
002460         10  AMQBT-CURR-YR-TOTAL     PIC S9(09)V9(4) COMP-3.
002470         10  AMQBT-PRIOR-YR-TOTAL    PIC S9(09)V9(4) COMP-3.
002480         10  AMQBT-C1120-LOW-OWN-SW  PIC X(01).
002490         10  AMQBT-SUPPORT-SW        PIC X(01).
002500         10  AMQBT-W2-MISS-MONTHS    PIC 9(02) COMP-3.
002510         10  FILLER                  PIC X(02).
002520*
002530 PROCEDURE DIVISION.
002540*===============================
002550 0000-MAIN-LINE.
002560     DISPLAY SPACES UPON CRT.
002570     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002580     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002590         INTO WS-CLIENT WS-JOB WS-AVG-MODE WS-RENT-METHOD.
002600     IF WS-CLIENT = SPACES OR WS-JOB = SPACES
002610         DISPLAY '!!!! ENTER CLIENT AND JOB NAME !!!!'
002620             UPON CRT AT 2301
002630         STOP RUN.
002640     IF WS-AVG-MODE = SPACE
002650         MOVE 'A' TO WS-AVG-MODE.
002660     IF WS-RENT-METHOD = SPACE
002670         MOVE 'E' TO WS-RENT-METHOD.
002680     PERFORM 0100-BUILD-FILE-PATHS.
002690     MOVE 0 TO AMQBT-COUNT.
002700     PERFORM 0150-PEEK-SCENARIO THRU 0150-EXIT.
002710     PERFORM 1000-PROCESS-W2-FILE THRU 1090-W2-EXIT.
002720     PERFORM 2000-PROCESS-SCHC-FILE THRU 2090-SCHC-EXIT.
002730     PERFORM 2500-PROCESS-K1-FILE THRU 2590-K1-EXIT.
002740     PERFORM 3000-PROCESS-C1120-FILE THRU 3090-C1120-EXIT.
002750     PERFORM 3500-PROCESS-RENTAL-FILE THRU 3590-RENTAL-EXIT.
002760     PERFORM 4000-PROCESS-OTHER-FILE THRU 4090-OTHER-EXIT.
002770     PERFORM 5000-WRITE-BORROWER-SUMMARIES THRU 5090-SUMMARY-EXIT.
002780     PERFORM 9000-END-RTN.
002790*
002800 0100-BUILD-FILE-PATHS.
002810     STRING '/mtguw/data/' WS-JOB '.W2IN  ' DELIMITED BY SIZE
002820         INTO WS-W2-PATH.
002830     STRING '/mtguw/data/' WS-JOB '.SCIN  ' DELIMITED BY SIZE
002840         INTO WS-SC-PATH.
002850     STRING '/mtguw/data/' WS-JOB '.K1IN  ' DELIMITED BY SIZE
002860         INTO WS-K1-PATH.
002870     STRING '/mtguw/data/' WS-JOB '.CCIN  ' DELIMITED BY SIZE
002880         INTO WS-CC-PATH.
002890     STRING '/mtguw/data/' WS-JOB '.RNIN  ' DELIMITED BY SIZE
002900         INTO WS-RN-PATH.
002910     STRING '/mtguw/data/' WS-JOB '.OIIN  ' DELIMITED BY SIZE
002920         INTO WS-OI-PATH.
002930     STRING '/mtguw/data/' WS-JOB '.SNIN  ' DELIMITED BY SIZE
002940         INTO WS-SN-PATH.
002950     STRING '/mtguw/data/' WS-JOB '.BSOUT ' DELIMITED BY SIZE
002960         INTO WS-BS-PATH.
002970*
002980*    Reads only the FIRST scenario record for the borrower-1
002990*    75-pct rental credit (WO-560).  Multi-scenario subject
003000*    credit was never asked for and was never built - AMQ-0011.
003010 0150-PEEK-SCENARIO.
003020     OPEN INPUT SCEN-FILE.
003030     READ SCEN-FILE
003040         AT END GO TO 0150-EXIT.
003050     MOVE AMQSN-SUBJ-MARKET-RENT TO WS-SUBJ-MARKET-RENT.
003060     MOVE AMQSN-SUBJ-PITIA TO WS-SUBJ-PITIA.
003070 0150-EXIT.
003080     CLOSE SCEN-FILE.
003090*
003100*----------------------------------------------------------------
003110*    INCW2 - W-2 WAGE EARNER INCOME
003120*----------------------------------------------------------------
003130 1000-PROCESS-W2-FILE.
003140     OPEN INPUT W2-FILE.
003150     MOVE 0 TO W2-EOF-SW.
003160     PERFORM 1010-W2-READ.
003170     PERFORM 1020-W2-CALC-ROW THRU 1020-EXIT
003180         UNTIL W2-EOF-SW = 1.
003190     CLOSE W2-FILE.
003200     GO TO 1090-W2-EXIT.
003210 1010-W2-READ.
003220     READ W2-FILE
003230         AT END MOVE 1 TO W2-EOF-SW.
003240 1020-W2-CALC-ROW.
003250     PERFORM 1021-W2-CLIP-NEGATIVES.
003260     PERFORM 1022-W2-CALC-BASE.
003270     PERFORM 1023-W2-CALC-VARIABLE.
003280     PERFORM 1024-W2-CALC-FLAGS.
003290     PERFORM 1025-W2-ACCUM-BORROWER.
003300     PERFORM 1010-W2-READ.
003310 1020-EXIT.
003320     EXIT.
003330 1021-W2-CLIP-NEGATIVES.
003340     IF AMQW2-ANNUAL-SALARY < 0
003350         MOVE 0 TO AMQW2-ANNUAL-SALARY.
003360     IF AMQW2-HOURLY-RATE < 0
003370         MOVE 0 TO AMQW2-HOURLY-RATE.
003380     IF AMQW2-HOURS-PER-WEEK < 0
003390         MOVE 0 TO AMQW2-HOURS-PER-WEEK.
003400     IF AMQW2-OT-YTD < 0
003410         MOVE 0 TO AMQW2-OT-YTD.
003420     IF AMQW2-BONUS-YTD < 0
003430         MOVE 0 TO AMQW2-BONUS-YTD.
003440     IF AMQW2-COMM-YTD < 0
003450         MOVE 0 TO AMQW2-COMM-YTD.
003460     IF AMQW2-MONTHS-YTD < 0
003470         MOVE 0 TO AMQW2-MONTHS-YTD.
003480     IF AMQW2-OT-LY < 0
003490         MOVE 0 TO AMQW2-OT-LY.
003500     IF AMQW2-BONUS-LY < 0
003510         MOVE 0 TO AMQW2-BONUS-LY.
003520     IF AMQW2-COMM-LY < 0
003530         MOVE 0 TO AMQW2-COMM-LY.
003540     IF AMQW2-MONTHS-LY < 0
003550         MOVE 0 TO AMQW2-MONTHS-LY.
003560     IF AMQW2-BASE-LY < 0
003570         MOVE 0 TO AMQW2-BASE-LY.
003580*    Y2K note (jhb 11/98) - blank/zero VarAvgMonths always meant
003590*    "use actual history", so defaulting it to 12 here is safe;
003600*    only the literal value 24 ever forces the 24-mo average.
003610     IF AMQW2-VAR-AVG-MONTHS = ZERO
003620         MOVE 12 TO AMQW2-VAR-AVG-MONTHS.
003630 1022-W2-CALC-BASE.
003640     MOVE AMQW2-PAY-TYPE TO WS-PAY-TYPE-UC.
003650     INSPECT WS-PAY-TYPE-UC CONVERTING
003660         'abcdefghijklmnopqrstuvwxyz' TO
003670         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003680     IF WS-PAY-TYPE-UC = 'SALARY  '
003690         COMPUTE WS-BASE-MTHLY = AMQW2-ANNUAL-SALARY / 12
003700     ELSE
003710     IF WS-PAY-TYPE-UC = 'HOURLY  '
003720         COMPUTE WS-BASE-MTHLY =
003730             (AMQW2-HOURLY-RATE * AMQW2-HOURS-PER-WEEK * 52) / 12
003740     ELSE
003750         MOVE 0 TO WS-BASE-MTHLY.
003760 1023-W2-CALC-VARIABLE.
003770     COMPUTE WS-VAR-TOTAL =
003780         AMQW2-OT-YTD + AMQW2-BONUS-YTD + AMQW2-COMM-YTD
003790       + AMQW2-OT-LY  + AMQW2-BONUS-LY  + AMQW2-COMM-LY.
003800     COMPUTE WS-HIST-MONTHS =
003810         AMQW2-MONTHS-YTD + AMQW2-MONTHS-LY.
003820     MOVE 'N' TO WS-INSUFF-SW.
003830     IF WS-HIST-MONTHS < 12
003840         MOVE 'Y' TO WS-INSUFF-SW.
003850*    AMQ-0016 - gap between actual history and the full 24-mo
003860*    look-back UW likes to see behind variable income.
003870     COMPUTE WS-MISS-MONTHS = 24 - WS-HIST-MONTHS.
003880     IF WS-MISS-MONTHS < 0
003890         MOVE 0 TO WS-MISS-MONTHS.
003900     IF AMQW2-FORCE-24-MO-AVG
003910         MOVE 24 TO WS-VAR-MONTHS
003920     ELSE
003930         MOVE WS-HIST-MONTHS TO WS-VAR-MONTHS.
003940     IF WS-VAR-MONTHS = 0
003950         MOVE 0 TO WS-VAR-MTHLY
003960     ELSE
003970         COMPUTE WS-VAR-MTHLY = WS-VAR-TOTAL / WS-VAR-MONTHS.
003980     IF AMQW2-MONTHS-YTD = 0
003990         MOVE 0 TO WS-YOY-VAR-ANNL
004000     ELSE
004010         COMPUTE WS-YOY-VAR-ANNL =
004020             ((AMQW2-OT-YTD + AMQW2-BONUS-YTD + AMQW2-COMM-YTD)
004030               / AMQW2-MONTHS-YTD) * 12.
004040 1024-W2-CALC-FLAGS.
004050     MOVE 'N' TO WS-DECL-VAR-SW.
004060     IF (AMQW2-OT-LY + AMQW2-BONUS-LY + AMQW2-COMM-LY)
004070             > (1.2 * WS-YOY-VAR-ANNL)
004080         MOVE 'Y' TO WS-DECL-VAR-SW.
004090     MOVE 'N' TO WS-DECL-BASE-SW.
004100     IF AMQW2-BASE-LY > (1.2 * (WS-BASE-MTHLY * 12))
004110         MOVE 'Y' TO WS-DECL-BASE-SW.
004120     IF AMQW2-INCLUDE-VAR
004130         COMPUTE WS-ROW-QUAL-MTHLY = WS-BASE-MTHLY + WS-VAR-MTHLY
004140     ELSE
004150         MOVE WS-BASE-MTHLY TO WS-ROW-QUAL-MTHLY.
004160 1025-W2-ACCUM-BORROWER.
004170     MOVE AMQW2-BORROWER-ID TO WS-LOOKUP-ID.
004180     PERFORM 9600-FIND-OR-ADD-BORROWER THRU 9600-EXIT.
004190     ADD WS-ROW-QUAL-MTHLY TO AMQBT-W2-QUAL-SUM (AMQBT-IX).
004200     IF WS-DECL-VAR-SW = 'Y'
004210         MOVE 'Y' TO AMQBT-W2-DECL-VAR-SW (AMQBT-IX).
004220     IF WS-DECL-BASE-SW = 'Y'
004230         MOVE 'Y' TO AMQBT-W2-DECL-BASE-SW (AMQBT-IX).
004240     IF WS-INSUFF-SW = 'Y'
004250         MOVE 'Y' TO AMQBT-W2-INSUFF-SW (AMQBT-IX).
004260     IF AMQW2-INCLUDE-VAR
004270             AND WS-MISS-MONTHS > AMQBT-W2-MISS-MONTHS (AMQBT-IX)
004280         MOVE WS-MISS-MONTHS TO AMQBT-W2-MISS-MONTHS (AMQBT-IX).
004290 1090-W2-EXIT.
004300     EXIT.
004310*----------------------------------------------------------------
004320*    INCSCHC - SCHEDULE C SOLE-PROPRIETOR INCOME
004330*----------------------------------------------------------------
004340 2000-PROCESS-SCHC-FILE.
004350     OPEN INPUT SCHC-FILE.
004360     MOVE 0 TO SCHC-EOF-SW.
004370     MOVE 0 TO WS-YEAR-CNT.
004380     MOVE 0 TO WS-SCHC-CUR-BORROWER.
004390     PERFORM 2010-SCHC-READ.
004400     PERFORM 2020-SCHC-CALC-ROW THRU 2020-EXIT
004410         UNTIL SCHC-EOF-SW = 1.
004420     IF WS-SCHC-CUR-BORROWER NOT = 0
004430         PERFORM 2030-SCHC-FINISH-BORROWER.
004440     CLOSE SCHC-FILE.
004450     GO TO 2090-SCHC-EXIT.
004460 2010-SCHC-READ.
004470     READ SCHC-FILE
004480         AT END MOVE 1 TO SCHC-EOF-SW.
004490 2020-SCHC-CALC-ROW.
004500     IF AMQSC-BORROWER-ID NOT = WS-SCHC-CUR-BORROWER
004510             AND WS-SCHC-CUR-BORROWER NOT = 0
004520         PERFORM 2030-SCHC-FINISH-BORROWER.
004530     MOVE AMQSC-BORROWER-ID TO WS-SCHC-CUR-BORROWER.
004540*    WO-142 add-back list per UW guide 4.2.
004550     COMPUTE WS-SCHC-ADJ-ANNUAL =
004560         AMQSC-NET-PROFIT + AMQSC-NONRECURRING
004570       + AMQSC-DEPLETION + AMQSC-DEPRECIATION
004580       - AMQSC-NON-DED-MEALS + AMQSC-USE-OF-HOME
004590       + AMQSC-AMORT-CASUALTY
004600       + (AMQSC-BUSINESS-MILES * AMQSC-MILE-DEP-RATE).
004610     MOVE AMQSC-TAX-YEAR TO WS-CUR-ROW-YEAR.
004620     MOVE WS-SCHC-ADJ-ANNUAL TO WS-CUR-ROW-AMT.
004630     PERFORM 9500-ACCUM-YEAR THRU 9500-EXIT.
004640     PERFORM 2010-SCHC-READ.
004650 2020-EXIT.
004660     EXIT.
004670 2030-SCHC-FINISH-BORROWER.
004680     PERFORM 9550-FINALIZE-YEARS THRU 9550-EXIT.
004690     MOVE WS-SCHC-CUR-BORROWER TO WS-LOOKUP-ID.
004700     PERFORM 9600-FIND-OR-ADD-BORROWER THRU 9600-EXIT.
004710     MOVE WS-YR-MTHLY TO AMQBT-SCHC-MTHLY (AMQBT-IX).
004720     MOVE WS-YR-DECL-SW TO AMQBT-SCHC-DECL-SW (AMQBT-IX).
004730     ADD WS-YR-CURR-AMT TO AMQBT-CURR-YR-TOTAL (AMQBT-IX).
004740     ADD WS-YR-PRIOR-AMT TO AMQBT-PRIOR-YR-TOTAL (AMQBT-IX).
004750     MOVE 0 TO WS-YEAR-CNT.
004760 2090-SCHC-EXIT.
004770     EXIT.
004780*----------------------------------------------------------------
004790*    INCK1 - K-1 PARTNERSHIP / S-CORP INCOME
004800*----------------------------------------------------------------
004810 2500-PROCESS-K1-FILE.
004820     OPEN INPUT K1-FILE.
004830     MOVE 0 TO K1-EOF-SW.
004840     MOVE 0 TO WS-YEAR-CNT.
004850     MOVE 0 TO WS-K1-CUR-BORROWER.
004860     PERFORM 2510-K1-READ.
004870     PERFORM 2520-K1-CALC-ROW THRU 2520-EXIT
004880         UNTIL K1-EOF-SW = 1.
004890     IF WS-K1-CUR-BORROWER NOT = 0
004900         PERFORM 2530-K1-FINISH-BORROWER.
004910     CLOSE K1-FILE.
004920     GO TO 2590-K1-EXIT.
004930 2510-K1-READ.
004940     READ K1-FILE
004950         AT END MOVE 1 TO K1-EOF-SW.
004960 2520-K1-CALC-ROW.
004970     IF AMQK1-BORROWER-ID NOT = WS-K1-CUR-BORROWER
004980             AND WS-K1-CUR-BORROWER NOT = 0
004990         PERFORM 2530-K1-FINISH-BORROWER.
005000     MOVE AMQK1-BORROWER-ID TO WS-K1-CUR-BORROWER.
005010     COMPUTE WS-K1-ADJ-ANNUAL =
005020         AMQK1-ORDINARY-INCOME + AMQK1-NET-RENTAL-OTHER
005030       + AMQK1-GUARANTEED-PMT + AMQK1-NONRECURRING
005040       + AMQK1-DEPRECIATION + AMQK1-DEPLETION
005050       + AMQK1-AMORT-CASUALTY
005060       - AMQK1-NOTES-LT-1YR - AMQK1-NON-DED-T-AND-E.
005070     COMPUTE WS-K1-AFTER-OWN =
005080         (AMQK1-OWNERSHIP-PCT / 100) * WS-K1-ADJ-ANNUAL.
005090     MOVE AMQK1-TAX-YEAR TO WS-CUR-ROW-YEAR.
005100     MOVE WS-K1-AFTER-OWN TO WS-CUR-ROW-AMT.
005110     PERFORM 9500-ACCUM-YEAR THRU 9500-EXIT.
005120     PERFORM 2510-K1-READ.
005130 2520-EXIT.
005140     EXIT.
005150 2530-K1-FINISH-BORROWER.
005160     PERFORM 9550-FINALIZE-YEARS THRU 9550-EXIT.
005170     MOVE WS-K1-CUR-BORROWER TO WS-LOOKUP-ID.
005180     PERFORM 9600-FIND-OR-ADD-BORROWER THRU 9600-EXIT.
005190     MOVE WS-YR-MTHLY TO AMQBT-K1-MTHLY (AMQBT-IX).
005200     MOVE WS-YR-DECL-SW TO AMQBT-K1-DECL-SW (AMQBT-IX).
005210     ADD WS-YR-CURR-AMT TO AMQBT-CURR-YR-TOTAL (AMQBT-IX).
005220     ADD WS-YR-PRIOR-AMT TO AMQBT-PRIOR-YR-TOTAL (AMQBT-IX).
005230     MOVE 0 TO WS-YEAR-CNT.
005240 2590-K1-EXIT.
005250     EXIT.
005260*----------------------------------------------------------------
005270*    INCC1120 - C-CORPORATION INCOME (100 PCT OWNERS ONLY)
005280*----------------------------------------------------------------
005290 3000-PROCESS-C1120-FILE.
005300     OPEN INPUT C1120-FILE.
005310     MOVE 0 TO C1120-EOF-SW.
005320     MOVE 0 TO WS-YEAR-CNT.
005330     MOVE 0 TO WS-C1120-CUR-BORROWER.
005340     PERFORM 3010-C1120-READ.
005350     PERFORM 3020-C1120-CALC-ROW THRU 3020-EXIT
005360         UNTIL C1120-EOF-SW = 1.
005370     IF WS-C1120-CUR-BORROWER NOT = 0
005380         PERFORM 3030-C1120-FINISH-BORROWER.
005390     CLOSE C1120-FILE.
005400     GO TO 3090-C1120-EXIT.
005410 3010-C1120-READ.
005420     READ C1120-FILE
005430         AT END MOVE 1 TO C1120-EOF-SW.
005440 3020-C1120-CALC-ROW.
005450     IF NOT AMQCC-FULL-OWNER
005460         MOVE AMQCC-BORROWER-ID TO WS-LOOKUP-ID
005470         PERFORM 9600-FIND-OR-ADD-BORROWER THRU 9600-EXIT
005480         MOVE 'Y' TO AMQBT-C1120-LOW-OWN-SW (AMQBT-IX)
005490         GO TO 3025-C1120-SKIP-ROW.
005500     IF AMQCC-BORROWER-ID NOT = WS-C1120-CUR-BORROWER
005510             AND WS-C1120-CUR-BORROWER NOT = 0
005520         PERFORM 3030-C1120-FINISH-BORROWER.
005530     MOVE AMQCC-BORROWER-ID TO WS-C1120-CUR-BORROWER.
005540     COMPUTE WS-C1120-ADJ-ANNUAL =
005550         AMQCC-TAXABLE-INCOME - AMQCC-TOTAL-TAX
005560       + AMQCC-NONRECURRING + AMQCC-OTHER-INC-LOSS
005570       + AMQCC-DEPRECIATION + AMQCC-DEPLETION
005580       + AMQCC-AMORT-CASUALTY
005590       - AMQCC-NOTES-LT-1YR - AMQCC-NON-DED-T-AND-E
005600       - AMQCC-DIVIDENDS-PAID.
005610     MOVE AMQCC-TAX-YEAR TO WS-CUR-ROW-YEAR.
005620     MOVE WS-C1120-ADJ-ANNUAL TO WS-CUR-ROW-AMT.
005630     PERFORM 9500-ACCUM-YEAR THRU 9500-EXIT.
005640 3025-C1120-SKIP-ROW.
005650     PERFORM 3010-C1120-READ.
005660 3020-EXIT.
005670     EXIT.
005680 3030-C1120-FINISH-BORROWER.
005690     PERFORM 9550-FINALIZE-YEARS THRU 9550-EXIT.
005700     MOVE WS-C1120-CUR-BORROWER TO WS-LOOKUP-ID.
005710     PERFORM 9600-FIND-OR-ADD-BORROWER THRU 9600-EXIT.
005720     MOVE WS-YR-MTHLY TO AMQBT-C1120-MTHLY (AMQBT-IX).
005730     MOVE WS-YR-DECL-SW TO AMQBT-C1120-DECL-SW (AMQBT-IX).
005740     ADD WS-YR-CURR-AMT TO AMQBT-CURR-YR-TOTAL (AMQBT-IX).
005750     ADD WS-YR-PRIOR-AMT TO AMQBT-PRIOR-YR-TOTAL (AMQBT-IX).
005760     MOVE 0 TO WS-YEAR-CNT.
005770 3090-C1120-EXIT.
005780     EXIT.
005790*----------------------------------------------------------------
005800*    INCRENT - RENTAL PROPERTY INCOME
005810*    Schedule E is applied after 75-pct-of-gross so that, when
005820*    the run mistakenly asks for both (RENTAL-METHOD-CONFLICT
005830*    is raised by AMQ2000), Schedule E wins - it is the more
005840*    conservative of the two.  See WO-288 and WO-171.
005850*----------------------------------------------------------------
005860 3500-PROCESS-RENTAL-FILE.
005870     IF WS-RENT-GROSS75 OR WS-RENT-BOTH
005880         PERFORM 3550-RENTAL-GROSS75 THRU 3550-EXIT.
005890     IF WS-RENT-SCHED-E OR WS-RENT-BOTH
005900         PERFORM 3510-RENTAL-SCHED-E THRU 3510-EXIT.
005910     GO TO 3590-RENTAL-EXIT.
005920*
005930 3510-RENTAL-SCHED-E.
005940     OPEN INPUT RENTAL-FILE.
005950     MOVE 0 TO RENTAL-EOF-SW.
005960     MOVE 0 TO WS-YEAR-CNT.
005970     MOVE 0 TO WS-RENTAL-CUR-BORROWER.
005980     PERFORM 3511-SCHED-E-READ.
005990     PERFORM 3512-SCHED-E-CALC-ROW THRU 3512-EXIT
006000         UNTIL RENTAL-EOF-SW = 1.
006010     IF WS-RENTAL-CUR-BORROWER NOT = 0
006020         PERFORM 3513-SCHED-E-FINISH-BORROWER.
006030     CLOSE RENTAL-FILE.
006040     GO TO 3510-EXIT.
006050 3511-SCHED-E-READ.
006060     READ RENTAL-FILE
006070         AT END MOVE 1 TO RENTAL-EOF-SW.
006080 3512-SCHED-E-CALC-ROW.
006090     IF AMQRN-BORROWER-ID NOT = WS-RENTAL-CUR-BORROWER
006100             AND WS-RENTAL-CUR-BORROWER NOT = 0
006110         PERFORM 3513-SCHED-E-FINISH-BORROWER.
006120     MOVE AMQRN-BORROWER-ID TO WS-RENTAL-CUR-BORROWER.
006130     COMPUTE WS-RENTAL-NET-ANNUAL =
006140         AMQRN-GROSS-RENTS - AMQRN-EXPENSES
006150       + AMQRN-DEPRECIATION.
006160     MOVE AMQRN-TAX-YEAR TO WS-CUR-ROW-YEAR.
006170     MOVE WS-RENTAL-NET-ANNUAL TO WS-CUR-ROW-AMT.
006180     PERFORM 9500-ACCUM-YEAR THRU 9500-EXIT.
006190     PERFORM 3511-SCHED-E-READ.
006200 3512-EXIT.
006210     EXIT.
006220 3513-SCHED-E-FINISH-BORROWER.
006230     PERFORM 9550-FINALIZE-YEARS THRU 9550-EXIT.
006240     MOVE WS-RENTAL-CUR-BORROWER TO WS-LOOKUP-ID.
006250     PERFORM 9600-FIND-OR-ADD-BORROWER THRU 9600-EXIT.
006260     MOVE WS-YR-MTHLY TO AMQBT-RENTAL-MTHLY (AMQBT-IX).
006270     MOVE WS-YR-DECL-SW TO AMQBT-RENTAL-DECL-SW (AMQBT-IX).
006280     ADD WS-YR-CURR-AMT TO AMQBT-CURR-YR-TOTAL (AMQBT-IX).
006290     ADD WS-YR-PRIOR-AMT TO AMQBT-PRIOR-YR-TOTAL (AMQBT-IX).
006300     MOVE 0 TO WS-YEAR-CNT.
006310 3510-EXIT.
006320     EXIT.
006330*
006340 3550-RENTAL-GROSS75.
006350     OPEN INPUT RENTAL-FILE.
006360     MOVE 0 TO RENTAL-EOF-SW.
006370     PERFORM 3551-GROSS75-READ.
006380     PERFORM 3552-GROSS75-CALC-ROW THRU 3552-EXIT
006390         UNTIL RENTAL-EOF-SW = 1.
006400     CLOSE RENTAL-FILE.
006410     PERFORM 3560-GROSS75-SUBJ-CREDIT.
006420     GO TO 3550-EXIT.
006430 3551-GROSS75-READ.
006440     READ RENTAL-FILE
006450         AT END MOVE 1 TO RENTAL-EOF-SW.
006460 3552-GROSS75-CALC-ROW.
006470     COMPUTE WS-RENTAL-GROSS-MTHLY = AMQRN-GROSS-RENTS / 12.
006480     COMPUTE WS-RENTAL-GROSS75-AMT = 0.75 * WS-RENTAL-GROSS-MTHLY.
006490     MOVE AMQRN-BORROWER-ID TO WS-LOOKUP-ID.
006500     PERFORM 9600-FIND-OR-ADD-BORROWER THRU 9600-EXIT.
006510     ADD WS-RENTAL-GROSS75-AMT TO AMQBT-RENTAL-MTHLY (AMQBT-IX).
006520     PERFORM 3551-GROSS75-READ.
006530 3552-EXIT.
006540     EXIT.
006550*    WO-560 - subject property credit, borrower 1 only.
006560 3560-GROSS75-SUBJ-CREDIT.
006570     IF WS-SUBJ-MARKET-RENT NOT > 0
006580         GO TO 3550-EXIT.
006590     COMPUTE WS-SUBJ-CREDIT-AMT =
006600         (0.75 * WS-SUBJ-MARKET-RENT) - WS-SUBJ-PITIA.
006610     MOVE 1 TO WS-LOOKUP-ID.
006620     PERFORM 9600-FIND-OR-ADD-BORROWER THRU 9600-EXIT.
006630     ADD WS-SUBJ-CREDIT-AMT TO AMQBT-RENTAL-MTHLY (AMQBT-IX).
006640 3550-EXIT.
006650     EXIT.
006660 3590-RENTAL-EXIT.
006670     EXIT.
006680*----------------------------------------------------------------
006690*    INCOTHER - OTHER QUALIFYING INCOME
006700*----------------------------------------------------------------
006710 4000-PROCESS-OTHER-FILE.
006720     OPEN INPUT OTHER-FILE.
006730     MOVE 0 TO OTHER-EOF-SW.
006740     PERFORM 4010-OTHER-READ.
006750     PERFORM 4020-OTHER-CALC-ROW THRU 4020-EXIT
006760         UNTIL OTHER-EOF-SW = 1.
006770     CLOSE OTHER-FILE.
006780     GO TO 4090-OTHER-EXIT.
006790 4010-OTHER-READ.
006800     READ OTHER-FILE
006810         AT END MOVE 1 TO OTHER-EOF-SW.
006820 4020-OTHER-CALC-ROW.
006830     COMPUTE WS-OTHER-QUAL-MTHLY =
006840         AMQOI-GROSS-MONTHLY * (1 + (AMQOI-GROSS-UP-PCT / 100)).
006850     MOVE AMQOI-BORROWER-ID TO WS-LOOKUP-ID.
006860     PERFORM 9600-FIND-OR-ADD-BORROWER THRU 9600-EXIT.
006870     ADD WS-OTHER-QUAL-MTHLY TO AMQBT-OTHER-MTHLY (AMQBT-IX).
006880*    AMQ-0016 - flag child-support/alimony rows so RULES can
006890*    check the continuance-years requirement behind them.
006900     MOVE SPACES TO WS-TYPE-UC.
006910     MOVE AMQOI-INCOME-TYPE TO WS-TYPE-UC.
006920     INSPECT WS-TYPE-UC CONVERTING
006930         'abcdefghijklmnopqrstuvwxyz'
006940         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006950     MOVE 'N' TO WS-IS-SUPPORT-SW.
006960     PERFORM 4025-OTHER-SUPPORT-SCAN
006970         VARYING WS-SUP-POS FROM 1 BY 1
006980         UNTIL WS-SUP-POS > 16 OR WS-IS-SUPPORT-SW = 'Y'.
006990     IF WS-IS-SUPPORT-SW = 'Y'
007000         MOVE 'Y' TO AMQBT-SUPPORT-SW (AMQBT-IX)
007010     ELSE
007020*        AMQ-0019 - non-support Other rows are the only ones the
007030*        checklist's "Proof of other income" line should key off.
007040         ADD WS-OTHER-QUAL-MTHLY TO AMQBT-OTHER-GEN-MTHLY
007050                                    (AMQBT-IX).
007060     PERFORM 4010-OTHER-READ.
007070 4025-OTHER-SUPPORT-SCAN.
007080     IF WS-TYPE-UC (WS-SUP-POS:5) = 'CHILD'
007090         MOVE 'Y' TO WS-IS-SUPPORT-SW.
007100 4020-EXIT.
007110     EXIT.
007120 4090-OTHER-EXIT.
007130     EXIT.
007140*----------------------------------------------------------------
007150*    INCCOMB - WRITE ONE SUMMARY ROW PER BORROWER
007160*----------------------------------------------------------------
007170 5000-WRITE-BORROWER-SUMMARIES.
007180     OPEN OUTPUT BSUM-FILE.
007190     PERFORM 5010-WRITE-ONE-SUMMARY
007200         VARYING AMQBT-IX FROM 1 BY 1
007210         UNTIL AMQBT-IX > AMQBT-COUNT.
007220     CLOSE BSUM-FILE.
007230     GO TO 5090-SUMMARY-EXIT.
007240 5010-WRITE-ONE-SUMMARY.
007250     MOVE AMQBT-BORROWER-ID (AMQBT-IX)   TO AMQBS-BORROWER-ID.
007260     MOVE AMQBT-W2-QUAL-SUM (AMQBT-IX)   TO AMQBS-W2-MTHLY.
007270     MOVE AMQBT-SCHC-MTHLY (AMQBT-IX)    TO AMQBS-SCHC-MTHLY.
007280     MOVE AMQBT-K1-MTHLY (AMQBT-IX)      TO AMQBS-K1-MTHLY.
007290     MOVE AMQBT-C1120-MTHLY (AMQBT-IX)   TO AMQBS-C1120-MTHLY.
007300     MOVE AMQBT-RENTAL-MTHLY (AMQBT-IX)  TO AMQBS-RENTAL-MTHLY.
007310     MOVE AMQBT-OTHER-MTHLY (AMQBT-IX)   TO AMQBS-OTHER-MTHLY.
007320     MOVE AMQBT-OTHER-GEN-MTHLY (AMQBT-IX)
007330                                          TO AMQBS-OTHER-GEN-MTHLY.
007340     COMPUTE AMQBS-TOTAL-MTHLY ROUNDED =
007350         AMQBS-W2-MTHLY + AMQBS-SCHC-MTHLY + AMQBS-K1-MTHLY
007360       + AMQBS-C1120-MTHLY + AMQBS-RENTAL-MTHLY
007370       + AMQBS-OTHER-MTHLY.
007380*    Flat annual sources (W2, other) count the same in both years
007390*    of the TOTAL_INCOME_DECLINE history - only the grouped
007400*    business/rental sources actually carry a year-over-year
007410*    shape (AMQ-0013).
007420     COMPUTE AMQBS-CURR-YR-TOTAL ROUNDED =
007430         AMQBT-CURR-YR-TOTAL (AMQBT-IX)
007440       + (AMQBT-W2-QUAL-SUM (AMQBT-IX) * 12)
007450       + (AMQBT-OTHER-MTHLY (AMQBT-IX) * 12).
007460     COMPUTE AMQBS-PRIOR-YR-TOTAL ROUNDED =
007470         AMQBT-PRIOR-YR-TOTAL (AMQBT-IX)
007480       + (AMQBT-W2-QUAL-SUM (AMQBT-IX) * 12)
007490       + (AMQBT-OTHER-MTHLY (AMQBT-IX) * 12).
007500     MOVE AMQBT-W2-DECL-VAR-SW (AMQBT-IX)  TO AMQBS-W2-DECL-VAR-SW.
007510     MOVE AMQBT-W2-DECL-BASE-SW (AMQBT-IX) TO AMQBS-W2-DECL-BASE-SW.
007520     MOVE AMQBT-W2-INSUFF-SW (AMQBT-IX)    TO AMQBS-W2-INSUFF-VAR-SW.
007530     MOVE AMQBT-SCHC-DECL-SW (AMQBT-IX)    TO AMQBS-SCHC-DECL-SW.
007540     MOVE AMQBT-K1-DECL-SW (AMQBT-IX)      TO AMQBS-K1-DECL-SW.
007550     MOVE AMQBT-C1120-DECL-SW (AMQBT-IX)   TO AMQBS-C1120-DECL-SW.
007560     MOVE AMQBT-RENTAL-DECL-SW (AMQBT-IX)  TO AMQBS-RENTAL-DECL-SW.
007570     MOVE AMQBT-C1120-LOW-OWN-SW (AMQBT-IX) TO AMQBS-C1120-LOW-OWN-SW.
007580     MOVE AMQBT-SUPPORT-SW (AMQBT-IX)       TO AMQBS-SUPPORT-INC-SW.
007590     MOVE AMQBT-W2-MISS-MONTHS (AMQBT-IX)   TO AMQBS-W2-MISS-MONTHS.
007600     MOVE 'N' TO AMQBS-ANY-DECL-SW.
007610     IF AMQBS-W2-DECL-VAR-SW = 'Y' OR AMQBS-W2-DECL-BASE-SW = 'Y'
007620             OR AMQBS-SCHC-DECL-SW = 'Y' OR AMQBS-K1-DECL-SW = 'Y'
007630             OR AMQBS-C1120-DECL-SW = 'Y'
007640             OR AMQBS-RENTAL-DECL-SW = 'Y'
007650         MOVE 'Y' TO AMQBS-ANY-DECL-SW.
007660     ADD 1 TO WS-REC-CTR.
007670     WRITE AMQ-BSUM-REC.
007680 5090-SUMMARY-EXIT.
007690     EXIT.
007700*----------------------------------------------------------------
007710*    SHARED HELPERS - YEAR-GROUP ACCUMULATOR
007720*----------------------------------------------------------------
007730 9500-ACCUM-YEAR.
007740     IF WS-YEAR-CNT > 0
007750         IF WS-YEAR-NO (WS-YEAR-CNT) = WS-CUR-ROW-YEAR
007760             ADD WS-CUR-ROW-AMT TO WS-YEAR-TOT (WS-YEAR-CNT)
007770             GO TO 9500-EXIT.
007780     ADD 1 TO WS-YEAR-CNT.
007790     MOVE WS-CUR-ROW-YEAR TO WS-YEAR-NO (WS-YEAR-CNT).
007800     MOVE WS-CUR-ROW-AMT TO WS-YEAR-TOT (WS-YEAR-CNT).
007810 9500-EXIT.
007820     EXIT.
007830*
007840 9550-FINALIZE-YEARS.
007850     MOVE 0 TO WS-YR-MTHLY.
007860     MOVE 0 TO WS-YR-CURR-AMT.
007870     MOVE 0 TO WS-YR-PRIOR-AMT.
007880     MOVE 'N' TO WS-YR-DECL-SW.
007890     IF WS-YEAR-CNT = 0
007900         GO TO 9550-EXIT.
007910     MOVE WS-YEAR-TOT (WS-YEAR-CNT) TO WS-YR-CURR-AMT.
007920     MOVE WS-YEAR-TOT (WS-YEAR-CNT) TO WS-YR-PRIOR-AMT.
007930     IF WS-YEAR-CNT NOT < 2
007940         MOVE WS-YEAR-TOT (WS-YEAR-CNT - 1) TO WS-YR-PRIOR-AMT
007950         IF WS-YEAR-TOT (WS-YEAR-CNT) <
007960                 (0.8 * WS-YEAR-TOT (WS-YEAR-CNT - 1))
007970             MOVE 'Y' TO WS-YR-DECL-SW.
007980     IF WS-AVG-RECENT-ONLY
007990         COMPUTE WS-YR-MTHLY = WS-YEAR-TOT (WS-YEAR-CNT) / 12
008000         GO TO 9550-EXIT.
008010     MOVE 0 TO WS-YEAR-SUM.
008020     PERFORM 9560-SUM-YEARS
008030         VARYING WS-YEAR-IX FROM 1 BY 1
008040         UNTIL WS-YEAR-IX > WS-YEAR-CNT.
008050     COMPUTE WS-YR-MTHLY = (WS-YEAR-SUM / WS-YEAR-CNT) / 12.
008060 9550-EXIT.
008070     EXIT.
008080 9560-SUM-YEARS.
008090     ADD WS-YEAR-TOT (WS-YEAR-IX) TO WS-YEAR-SUM.
008100*----------------------------------------------------------------
008110*    SHARED HELPER - BORROWER TABLE LOOKUP / ADD
008120*----------------------------------------------------------------
008130 9600-FIND-OR-ADD-BORROWER.
008140     MOVE 'N' TO WS-FOUND-SW.
008150     IF AMQBT-COUNT = 0
008160         GO TO 9620-FIND-NOTFOUND.
008170     PERFORM 9610-FIND-LOOP
008180         VARYING AMQBT-IX FROM 1 BY 1
008190         UNTIL AMQBT-IX > AMQBT-COUNT OR WS-FOUND.
008200     IF WS-FOUND
008210         SET AMQBT-IX DOWN BY 1
008220         GO TO 9600-EXIT.
008230 9620-FIND-NOTFOUND.
008240     ADD 1 TO AMQBT-COUNT.
008250     SET AMQBT-IX TO AMQBT-COUNT.
008260     MOVE WS-LOOKUP-ID TO AMQBT-BORROWER-ID (AMQBT-IX).
008270     MOVE 0 TO AMQBT-W2-QUAL-SUM (AMQBT-IX)
008280               AMQBT-SCHC-MTHLY (AMQBT-IX)
008290               AMQBT-K1-MTHLY (AMQBT-IX)
008300               AMQBT-C1120-MTHLY (AMQBT-IX)
008310               AMQBT-RENTAL-MTHLY (AMQBT-IX)
008320               AMQBT-OTHER-MTHLY (AMQBT-IX)
008330               AMQBT-OTHER-GEN-MTHLY (AMQBT-IX)
008340               AMQBT-CURR-YR-TOTAL (AMQBT-IX)
008350               AMQBT-PRIOR-YR-TOTAL (AMQBT-IX).
008360     MOVE 'N' TO AMQBT-W2-DECL-VAR-SW (AMQBT-IX)
008370                 AMQBT-W2-DECL-BASE-SW (AMQBT-IX)
008380                 AMQBT-W2-INSUFF-SW (AMQBT-IX)
008390                 AMQBT-SCHC-DECL-SW (AMQBT-IX)
008400                 AMQBT-K1-DECL-SW (AMQBT-IX)
008410                 AMQBT-C1120-DECL-SW (AMQBT-IX)
008420                 AMQBT-RENTAL-DECL-SW (AMQBT-IX)
008430                 AMQBT-C1120-LOW-OWN-SW (AMQBT-IX)
008440                 AMQBT-SUPPORT-SW (AMQBT-IX).
008450     MOVE 0 TO AMQBT-W2-MISS-MONTHS (AMQBT-IX).
008460 9600-EXIT.
008470     EXIT.
008480 9610-FIND-LOOP.
008490     IF AMQBT-BORROWER-ID (AMQBT-IX) = WS-LOOKUP-ID
008500         MOVE 'Y' TO WS-FOUND-SW.
008510*----------------------------------------------------------------
008520 9000-END-RTN.
008530     DISPLAY 'AMQ1000 INCOME AGGREGATION COMPLETE' UPON CRT
008540         AT 0915.
008550     DISPLAY 'JOB    ' WS-JOB UPON CRT AT 1015.
008560     DISPLAY 'ROWS WRITTEN ' WS-REC-CTR UPON CRT AT 1115.
008570     STOP RUN.
