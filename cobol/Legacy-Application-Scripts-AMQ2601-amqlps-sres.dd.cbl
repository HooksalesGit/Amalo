000100*****************************************************************
000110*  AMQLPS-SRES      -  SCENARIO RESULT - OUTPUT LAYOUT
000120*  One occurrence per scenario, written by AMQ2000 after the
000130*  fee/PITI/DTI/max-qualifying/rules work is done for the run.
000140*****************************************************************
000150* 11/06/25 dlk  AMQ-0001  New layout for AMALO conversion.
000160* 11/25/25 dlk  AMQ-0017  Added per-scenario warning count so
000170*                         AMQ3000 knows how many WARN-FILE rows
000180*                         go with this scenario when it builds
000190*                         the report - the warn file itself
000200*                         carries no scenario key.
000210*****************************************************************
000220 01  AMQ-SRES-REC.
000230     05  AMQSR-PROGRAM              PIC X(12).
000240     05  AMQSR-BASE-LOAN            PIC S9(09)V99 COMP-3.
000250     05  AMQSR-ADJUSTED-LOAN        PIC S9(09)V99 COMP-3.
000260     05  AMQSR-UPFRONT-AMT          PIC S9(09)V99 COMP-3.
000270     05  AMQSR-PI                   PIC S9(09)V99 COMP-3.
000280     05  AMQSR-TAXES                PIC S9(09)V99 COMP-3.
000290     05  AMQSR-HOI                  PIC S9(09)V99 COMP-3.
000300     05  AMQSR-HOA                  PIC S9(09)V99 COMP-3.
000310     05  AMQSR-MI-MTHLY             PIC S9(09)V99 COMP-3.
000320     05  AMQSR-PITIA-TOTAL          PIC S9(09)V99 COMP-3.
000330     05  AMQSR-LTV-PCT              PIC S9(03)V9(4) COMP-3.
000340     05  AMQSR-FE-DTI-PCT           PIC S9(03)V9(4) COMP-3.
000350     05  AMQSR-BE-DTI-PCT           PIC S9(03)V9(4) COMP-3.
000360     05  AMQSR-MAX-PI               PIC S9(09)V99 COMP-3.
000370     05  AMQSR-MAX-BASE-LOAN        PIC S9(09)V99 COMP-3.
000380     05  AMQSR-MAX-ADJUSTED-LOAN    PIC S9(09)V99 COMP-3.
000390     05  AMQSR-MAX-PURCHASE-PRICE   PIC S9(09)V99 COMP-3.
000400     05  AMQSR-HAS-CRITICAL-SW      PIC X(01).
000410         88  AMQSR-HAS-CRITICAL         VALUE 'Y'.
000420     05  AMQSR-WARN-COUNT           PIC 9(02) COMP-3.
000430     05  FILLER                     PIC X(17).
