000100*****************************************************************
000110*  AMQLPS-RPT       -  PREQUALIFICATION REPORT - PRINT LINE
000120*  132-column print image written by AMQ3000.  One physical
000130*  record per printed line; AMQ3000 builds the line in working
000140*  storage and MOVEs it here immediately ahead of the WRITE.
000150*****************************************************************
000160* 11/25/25 dlk  AMQ-0017  New layout for the AMALO conversion -
000170*                         report used to be a screen dump off
000180*                         the old MB2000 worksheet, UW wanted it
000190*                         as a real print file instead.
000200*****************************************************************
000210 01  AMQ-RPT-REC.
000220     05  AMQRP-LINE                 PIC X(130).
000230     05  FILLER                     PIC X(002).
