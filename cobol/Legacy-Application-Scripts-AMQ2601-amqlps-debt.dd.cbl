000100*****************************************************************
000110*  AMQLPS-DEBT      -  RECURRING MONTHLY DEBT - INPUT LAYOUT
000120*  Rows flagged AMQDT-PAYOFF-AT-CLOSE are excluded from the
000130*  back-end DTI accumulation in AMQ2000.
000140*****************************************************************
000150* 11/04/25 dlk  AMQ-0001  New layout for AMALO conversion.
000160*****************************************************************
000170 01  AMQ-DEBT-REC.
000180     05  AMQDT-DEBT-NAME            PIC X(20).
000190     05  AMQDT-MONTHLY-PMT          PIC S9(07)V99 COMP-3.
000200     05  AMQDT-PAYOFF-IND           PIC 9(01).
000210         88  AMQDT-PAYOFF-AT-CLOSE      VALUE 1.
000220         88  AMQDT-CONTINUING              VALUE 0.
000230     05  FILLER                     PIC X(20).
