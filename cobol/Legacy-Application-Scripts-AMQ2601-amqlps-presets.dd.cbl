000100*****************************************************************
000110*  AMQLPS-PRESETS   -  PROGRAM DTI TARGETS AND FEE/MI TABLES
000120*  Loaded once into working storage by AMQ2000 and AMQ3000.
000130*  Built the way UNDERWRITE has always built its rate tables -
000140*  literal rows under one 01, an OCCURS table REDEFINES-ing the
000150*  same storage on top of it.  Change the literals, not the
000160*  procedure division, when UW revises a table.
000170*****************************************************************
000180* 11/06/25 dlk  AMQ-0001  New tables for AMALO conversion.
000190* 11/18/25 dlk  AMQ-0009  Added checklist document table.
000200*****************************************************************
000210*----------------------------------------------------------------
000220*    PROGRAM DTI TARGETS  (FE PCT / BE PCT)
000230*----------------------------------------------------------------
000240 01  AMQPR-DTI-TARGET-LITERALS.
000250     05  FILLER  PIC X(16) VALUE 'CONVENTIONAL3145'.
000260     05  FILLER  PIC X(16) VALUE 'FHA         3150'.
000270     05  FILLER  PIC X(16) VALUE 'VA          3550'.
000280     05  FILLER  PIC X(16) VALUE 'USDA        2941'.
000290     05  FILLER  PIC X(16) VALUE 'JUMBO       3543'.
000300 01  AMQPR-DTI-TARGET-TABLE REDEFINES AMQPR-DTI-TARGET-LITERALS.
000310     05  AMQPR-DTI-ENTRY OCCURS 5 TIMES
000320                          INDEXED BY AMQPR-DTI-IX.
000330         10  AMQPR-DTI-PROGRAM      PIC X(12).
000340         10  AMQPR-DTI-FE-PCT       PIC 9(02).
000350         10  AMQPR-DTI-BE-PCT       PIC 9(02).
000360*----------------------------------------------------------------
000370*    CONVENTIONAL MI ANNUAL FACTOR BY LTV BAND  (SEARCHED HIGH
000380*    BOUND FIRST - FIRST ROW WHERE LTV >= LOWER-BOUND WINS)
000390*----------------------------------------------------------------
000400 01  AMQPR-CONV-MI-LITERALS.
000410     05  FILLER  PIC X(06) VALUE '097090'.
000420     05  FILLER  PIC X(06) VALUE '095062'.
000430     05  FILLER  PIC X(06) VALUE '090040'.
000440     05  FILLER  PIC X(06) VALUE '085025'.
000450     05  FILLER  PIC X(06) VALUE '000000'.
000460 01  AMQPR-CONV-MI-TABLE REDEFINES AMQPR-CONV-MI-LITERALS.
000470     05  AMQPR-CONV-MI-ENTRY OCCURS 5 TIMES
000480                              INDEXED BY AMQPR-CONV-MI-IX.
000490         10  AMQPR-CONV-MI-LTV-BND  PIC 9(03).
000500         10  AMQPR-CONV-MI-FCTR-X100 PIC 9(03).
000510*----------------------------------------------------------------
000520*    FHA ANNUAL MIP FACTOR BY (LTV LE 95, TERM LE 15 YEARS)
000530*----------------------------------------------------------------
000540 01  AMQPR-FHA-MIP-LITERALS.
000550     05  FILLER  PIC X(05) VALUE '11015'.
000560     05  FILLER  PIC X(05) VALUE '10050'.
000570     05  FILLER  PIC X(05) VALUE '01040'.
000580     05  FILLER  PIC X(05) VALUE '00055'.
000590 01  AMQPR-FHA-MIP-TABLE REDEFINES AMQPR-FHA-MIP-LITERALS.
000600     05  AMQPR-FHA-MIP-ENTRY OCCURS 4 TIMES
000610                              INDEXED BY AMQPR-FHA-MIP-IX.
000620         10  AMQPR-FHA-MIP-LE95-IND PIC 9(01).
000630             88  AMQPR-FHA-MIP-LE95     VALUE 1.
000640         10  AMQPR-FHA-MIP-LE15-IND PIC 9(01).
000650             88  AMQPR-FHA-MIP-LE15     VALUE 1.
000660         10  AMQPR-FHA-MIP-FCTR-X100 PIC 9(03).
000670 01  AMQPR-FHA-MIP-DFLT-X100     PIC 9(03) VALUE 055.
000680 01  AMQPR-FHA-UPFRONT-PCT       PIC 9(03)V99 VALUE 1.75.
000690*----------------------------------------------------------------
000700*    VA FUNDING FEE PCT BY (FIRST USE, DOWN PAYMENT PCT BAND)
000710*    SEARCHED HIGH BOUND FIRST WITHIN THE MATCHING FIRST-USE SET
000720*----------------------------------------------------------------
000730 01  AMQPR-VA-FEE-LITERALS.
000740     05  FILLER  PIC X(06) VALUE '110125'.
000750     05  FILLER  PIC X(06) VALUE '105150'.
000760     05  FILLER  PIC X(06) VALUE '100215'.
000770     05  FILLER  PIC X(06) VALUE '010125'.
000780     05  FILLER  PIC X(06) VALUE '005150'.
000790     05  FILLER  PIC X(06) VALUE '000330'.
000800 01  AMQPR-VA-FEE-TABLE REDEFINES AMQPR-VA-FEE-LITERALS.
000810     05  AMQPR-VA-FEE-ENTRY OCCURS 6 TIMES
000820                             INDEXED BY AMQPR-VA-FEE-IX.
000830         10  AMQPR-VA-FEE-1ST-USE-IND PIC 9(01).
000840             88  AMQPR-VA-FEE-1ST-USE     VALUE 1.
000850         10  AMQPR-VA-FEE-DOWN-BND  PIC 9(02).
000860         10  AMQPR-VA-FEE-PCT-X100  PIC 9(03).
000870*----------------------------------------------------------------
000880*    USDA GUARANTEE FEES  (FLAT, NOT A TABLE)
000890*----------------------------------------------------------------
000900 01  AMQPR-USDA-UPFRONT-PCT      PIC 9(03)V99 VALUE 1.00.
000910 01  AMQPR-USDA-ANNUAL-PCT       PIC 9(03)V99 VALUE 0.35.
000920*----------------------------------------------------------------
000930*    REQUIRED-DOCUMENT CHECKLIST BY INCOME-SOURCE TYPE CODE
000940*----------------------------------------------------------------
000950 01  AMQPR-CHKLST-LITERALS.
000960     05  FILLER  PIC X(10) VALUE 'W2'.
000970     05  FILLER  PIC X(30) VALUE 'Last two pay stubs'.
000980     05  FILLER  PIC X(30) VALUE 'W-2s'.
000990     05  FILLER  PIC X(10) VALUE 'SCHC'.
001000     05  FILLER  PIC X(30) VALUE '1040s'.
001010     05  FILLER  PIC X(30) VALUE 'Business bank statements'.
001020     05  FILLER  PIC X(10) VALUE 'K1'.
001030     05  FILLER  PIC X(30) VALUE '1040s'.
001040     05  FILLER  PIC X(30) VALUE 'K-1s'.
001050     05  FILLER  PIC X(10) VALUE 'C1120'.
001060     05  FILLER  PIC X(30) VALUE '1040s'.
001070     05  FILLER  PIC X(30) VALUE 'Business bank statements'.
001080     05  FILLER  PIC X(10) VALUE 'RENTAL'.
001090     05  FILLER  PIC X(30) VALUE '1040s'.
001100     05  FILLER  PIC X(30) VALUE 'Leases'.
001110     05  FILLER  PIC X(10) VALUE 'OTH-CHILD'.
001120     05  FILLER  PIC X(30) VALUE 'Child support court orders'.
001130     05  FILLER  PIC X(30) VALUE SPACES.
001140     05  FILLER  PIC X(10) VALUE 'OTH-GEN'.
001150     05  FILLER  PIC X(30) VALUE 'Proof of other income'.
001160     05  FILLER  PIC X(30) VALUE SPACES.
001170 01  AMQPR-CHKLST-TABLE REDEFINES AMQPR-CHKLST-LITERALS.
001180     05  AMQPR-CHKLST-ENTRY OCCURS 7 TIMES
001190                             INDEXED BY AMQPR-CHKLST-IX.
001200         10  AMQPR-CHKLST-TYPE-CD   PIC X(10).
001210         10  AMQPR-CHKLST-DOC1      PIC X(30).
001220         10  AMQPR-CHKLST-DOC2      PIC X(30).
