000100*****************************************************************
000110*  AMQLPS-RENTAL    -  RENTAL PROPERTY INCOME - INPUT LAYOUT
000120*  One occurrence per property per tax year.  Method used
000130*  (Schedule E vs. 75%-of-gross) is a run-level switch, not a
000140*  per-row field - see WS-RENT-METHOD off the command line in
000150*  AMQ1000 para 0000-MAIN-LINE.
000160*****************************************************************
000170* 11/04/25 dlk  AMQ-0001  New layout for AMALO conversion.
000180*****************************************************************
000190 01  AMQ-RENTAL-REC.
000200     05  AMQRN-BORROWER-ID          PIC 9(02).
000210     05  AMQRN-PROPERTY-NAME        PIC X(20).
000220     05  AMQRN-TAX-YEAR             PIC 9(04).
000230     05  AMQRN-TAX-YEAR-R REDEFINES AMQRN-TAX-YEAR.
000240         10  AMQRN-TAX-CENT         PIC 9(02).
000250         10  AMQRN-TAX-YY           PIC 9(02).
000260     05  AMQRN-GROSS-RENTS          PIC S9(09)V99 COMP-3.
000270     05  AMQRN-EXPENSES             PIC S9(09)V99 COMP-3.
000280     05  AMQRN-DEPRECIATION         PIC S9(09)V99 COMP-3.
000290     05  FILLER                     PIC X(30).
