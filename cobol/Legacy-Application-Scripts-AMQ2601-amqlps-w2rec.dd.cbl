000100*****************************************************************
000110*  AMQLPS-W2REC   -   W-2 WAGE EARNER INCOME - INPUT LAYOUT
000120*  One occurrence per job held by a borrower.  Fed to AMQ1000
000130*  for qualifying-income build up (see AMQW2-QUAL-MTHLY below).
000140*****************************************************************
000150* 11/03/25 dlk  AMQ-0001  New layout for AMALO conversion.
000160* 11/19/25 dlk  AMQ-0006  Added AMQW2-INCLUDE-VAR-IND per UW memo.
000170*****************************************************************
000180 01  AMQ-W2-REC.
000190     05  AMQW2-BORROWER-ID          PIC 9(02).
000200     05  AMQW2-EMPLOYER-NAME        PIC X(20).
000210     05  AMQW2-PAY-TYPE             PIC X(08).
000220     05  AMQW2-PAY-TYPE-R REDEFINES AMQW2-PAY-TYPE.
000230         10  AMQW2-PAY-TYPE-6       PIC X(06).
000240         10  FILLER                 PIC X(02).
000250*--- current-year figures ---------------------------------------
000260     05  AMQW2-ANNUAL-SALARY        PIC S9(09)V99 COMP-3.
000270     05  AMQW2-HOURLY-RATE          PIC S9(05)V99 COMP-3.
000280     05  AMQW2-HOURS-PER-WEEK       PIC S9(03)V99 COMP-3.
000290     05  AMQW2-OT-YTD               PIC S9(09)V99 COMP-3.
000300     05  AMQW2-BONUS-YTD            PIC S9(09)V99 COMP-3.
000310     05  AMQW2-COMM-YTD             PIC S9(09)V99 COMP-3.
000320     05  AMQW2-MONTHS-YTD           PIC S9(03)V99 COMP-3.
000330*--- prior-year figures ------------------------------------------
000340     05  AMQW2-OT-LY                PIC S9(09)V99 COMP-3.
000350     05  AMQW2-BONUS-LY             PIC S9(09)V99 COMP-3.
000360     05  AMQW2-COMM-LY              PIC S9(09)V99 COMP-3.
000370     05  AMQW2-MONTHS-LY            PIC S9(03)V99 COMP-3.
000380     05  AMQW2-BASE-LY              PIC S9(09)V99 COMP-3.
000390*--- control fields ------------------------------------------
000400     05  AMQW2-VAR-AVG-MONTHS       PIC 9(02).
000410         88  AMQW2-FORCE-24-MO-AVG      VALUE 24.
000420     05  AMQW2-INCLUDE-VAR-IND      PIC 9(01).
000430         88  AMQW2-INCLUDE-VAR          VALUE 1.
000440         88  AMQW2-EXCLUDE-VAR          VALUE 0.
000450     05  FILLER                     PIC X(19).
