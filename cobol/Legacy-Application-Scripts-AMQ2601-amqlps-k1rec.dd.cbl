000100*****************************************************************
000110*  AMQLPS-K1REC    -   K-1 PARTNERSHIP / S-CORP INCOME - INPUT
000120*  One occurrence per entity per tax year.  Rows arrive
000130*  pre-sorted ascending by AMQK1-BORROWER-ID / AMQK1-TAX-YEAR.
000140*****************************************************************
000150* 11/04/25 dlk  AMQ-0001  New layout for AMALO conversion.
000160*****************************************************************
000170 01  AMQ-K1-REC.
000180     05  AMQK1-BORROWER-ID          PIC 9(02).
000190     05  AMQK1-ENTITY-NAME          PIC X(20).
000200     05  AMQK1-TAX-YEAR             PIC 9(04).
000210     05  AMQK1-TAX-YEAR-R REDEFINES AMQK1-TAX-YEAR.
000220         10  AMQK1-TAX-CENT         PIC 9(02).
000230         10  AMQK1-TAX-YY           PIC 9(02).
000240     05  AMQK1-OWNERSHIP-PCT        PIC S9(03)V99 COMP-3.
000250     05  AMQK1-ORDINARY-INCOME      PIC S9(09)V99 COMP-3.
000260     05  AMQK1-NET-RENTAL-OTHER     PIC S9(09)V99 COMP-3.
000270     05  AMQK1-GUARANTEED-PMT       PIC S9(09)V99 COMP-3.
000280     05  AMQK1-NONRECURRING         PIC S9(09)V99 COMP-3.
000290     05  AMQK1-DEPRECIATION         PIC S9(09)V99 COMP-3.
000300     05  AMQK1-DEPLETION            PIC S9(09)V99 COMP-3.
000310     05  AMQK1-AMORT-CASUALTY       PIC S9(09)V99 COMP-3.
000320     05  AMQK1-NOTES-LT-1YR         PIC S9(09)V99 COMP-3.
000330     05  AMQK1-NON-DED-T-AND-E      PIC S9(09)V99 COMP-3.
000340     05  FILLER                     PIC X(16).
