000100*****************************************************************
000110*  AMQLPS-OTHER     -  OTHER QUALIFYING INCOME - INPUT LAYOUT
000120*  Child support, SSA, pension, VA disability, etc.  The text
000130*  in AMQOI-INCOME-TYPE both feeds the document checklist and
000140*  is scanned for "CHILD" to trigger the continuance rule.
000150*****************************************************************
000160* 11/04/25 dlk  AMQ-0001  New layout for AMALO conversion.
000170*****************************************************************
000180 01  AMQ-OTHER-REC.
000190     05  AMQOI-BORROWER-ID          PIC 9(02).
000200     05  AMQOI-INCOME-TYPE          PIC X(20).
000210     05  AMQOI-GROSS-MONTHLY        PIC S9(07)V99 COMP-3.
000220     05  AMQOI-GROSS-UP-PCT         PIC S9(03)V99 COMP-3.
000230     05  FILLER                     PIC X(20).
