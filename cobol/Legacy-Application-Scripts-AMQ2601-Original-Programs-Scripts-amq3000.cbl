000100*****************************************************************
000110*
000120*   AMQ3000  -  A M A L O   DOCUMENT CHECKLIST / PREQUAL REPORT
000130*
000140*   Third and last job step of the AMALO batch.  Rereads the
000150*   borrower income summary AMQ1000 wrote and the scenario
000160*   result / warning rows AMQ2000 wrote, builds the de-
000170*   duplicated document checklist off the income sources
000180*   actually present, and prints one prequalification summary
000190*   per scenario - snapshot, borrower income table, PITIA and
000200*   DTI totals, warnings, checklist, override reason and the
000210*   standing disclaimer.  A scenario with a critical warning
000220*   and no override reason on file does not get a report -
000230*   AMQ3000 logs it as an error and moves on to the next one.
000240*
000250*****************************************************************
000260* DATE WRITTEN - 11/25/25
000270* AUTHOR      - D L KOSTER
000280*****************************************************************
000290* CHANGE LOG:
000300* 11/25/25 dlk    AMQ-0017 AMALO CONVERSION - new checklist and
000310*                        report step, replacing the interactive
000320*                        worksheet screen the underwriters used
000330*                        to fill in by hand off the MB2000 run.
000340* 01/26/26 dlk    AMQ-0019 1020-BSUM-STORE-ROW now keys OTH-GEN
000350*                        off AMQ1000's new non-support Other
000360*                        total, not the combined Other total, so
000370*                        a child-support-only Other row no longer
000380*                        pulls in the generic proof-of-income doc.
000390* 01/26/26 dlk    AMQ-0020 2220-PRINT-SNAPSHOT prints the FICO
000400*                        bucket as 760+/720-759/<720 per the
000410*                        underwriting matrix, not EXCELLENT/GOOD/
000420*                        BELOW GOOD - those words don't appear on
000430*                        the matrix UW actually references.
000440*****************************************************************
000450*
000460 IDENTIFICATION DIVISION.
000470*===============================
000480 PROGRAM-ID.     AMQ3000.
000490 AUTHOR.         D L KOSTER.
000500 INSTALLATION.   MOUNTGATE MORTGAGE - UNDERWRITING SYSTEMS.
000510 DATE-WRITTEN.   11/25/25.
000520 DATE-COMPILED.
000530 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000540*
000550 ENVIRONMENT DIVISION.
000560*===============================
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     CONSOLE IS CRT.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT SCEN-FILE  ASSIGN TO DYNAMIC WS-SN-PATH
000630            ORGANIZATION RECORD SEQUENTIAL.
000640     SELECT BSUM-FILE  ASSIGN TO DYNAMIC WS-BS-PATH
000650            ORGANIZATION RECORD SEQUENTIAL.
000660     SELECT SRES-FILE  ASSIGN TO DYNAMIC WS-SR-PATH
000670            ORGANIZATION RECORD SEQUENTIAL.
000680     SELECT WARN-FILE  ASSIGN TO DYNAMIC WS-WN-PATH
000690            ORGANIZATION RECORD SEQUENTIAL.
000700     SELECT RPT-FILE   ASSIGN TO DYNAMIC WS-RP-PATH
000710            ORGANIZATION LINE SEQUENTIAL.
000720*
000730 DATA DIVISION.
000740*===============================
000750 FILE SECTION.
000760*
000770 FD  SCEN-FILE
000780     LABEL RECORDS ARE STANDARD
000790     DATA RECORD IS AMQ-SCEN-REC.
000800     COPY 'amqlps-scen.dd.cbl'.
000810*
000820 FD  BSUM-FILE
000830     LABEL RECORDS ARE STANDARD
000840     DATA RECORD IS AMQ-BSUM-REC.
000850     COPY 'amqlps-bsum.dd.cbl'.
000860*
000870 FD  SRES-FILE
000880     LABEL RECORDS ARE STANDARD
000890     DATA RECORD IS AMQ-SRES-REC.
000900     COPY 'amqlps-sres.dd.cbl'.
000910*
000920 FD  WARN-FILE
000930     LABEL RECORDS ARE STANDARD
000940     DATA RECORD IS AMQ-WARN-REC.
000950     COPY 'amqlps-warn.dd.cbl'.
000960*
000970 FD  RPT-FILE
000980     LABEL RECORDS ARE OMITTED
000990     DATA RECORD IS AMQ-RPT-REC.
001000     COPY 'amqlps-rpt.dd.cbl'.
001010*
001020 WORKING-STORAGE SECTION.
001030*===============================
001040 77  SCEN-EOF-SW         PIC 9         VALUE 0.
001050 77  BSUM-EOF-SW         PIC 9         VALUE 0.
001060 77  WS-REC-CTR          PIC 9(05) COMP VALUE 0.
001070 77  WS-ERR-CTR          PIC 9(05) COMP VALUE 0.
001080 77  WS-WARN-IX          PIC 9(02) COMP VALUE 0.
001090*
001100     COPY 'amqlps-presets.dd.cbl'.
001110*
001120 01  WS-COMMAND-LINE     PIC X(100).
001130 01  WS-CLIENT           PIC X(04).
001140 01  WS-JOB              PIC X(07).
001150 01  WS-SPARE-PARMS      PIC X(02).
001160*
001170 01  WS-FILE-PATHS.
001180     05  WS-SN-PATH      PIC X(40).
001190     05  WS-BS-PATH      PIC X(40).
001200     05  WS-SR-PATH      PIC X(40).
001210     05  WS-WN-PATH      PIC X(40).
001220     05  WS-RP-PATH      PIC X(40).
001230     05  FILLER          PIC X(08).
001240*
001250*----------------------------------------------------------------
001260*    BORROWER INCOME TABLE - LOADED ONCE FROM AMQ1000'S SUMMARY,
001270*    PRINTED AS-IS ON EVERY SCENARIO'S REPORT (INCOME DOES NOT
001280*    CHANGE FROM ONE SCENARIO TO THE NEXT WITHIN THE SAME JOB)
001290*----------------------------------------------------------------
001300 01  WS-BORROWER-TABLE.
001310     05  WS-BT-COUNT      PIC 9(02) COMP-3 VALUE 0.
001320     05  WS-BT-ENTRY OCCURS 10 TIMES INDEXED BY WS-BT-IX.
001330         10  WS-BT-BORROWER-ID   PIC 9(02).
001340         10  WS-BT-W2-MTHLY      PIC S9(09)V99 COMP-3.
001350         10  WS-BT-SCHC-MTHLY    PIC S9(09)V99 COMP-3.
001360         10  WS-BT-K1-MTHLY      PIC S9(09)V99 COMP-3.
001370         10  WS-BT-C1120-MTHLY   PIC S9(09)V99 COMP-3.
001380         10  WS-BT-RENTAL-MTHLY  PIC S9(09)V99 COMP-3.
001390         10  WS-BT-OTHER-MTHLY   PIC S9(09)V99 COMP-3.
001400         10  WS-BT-TOTAL-MTHLY   PIC S9(09)V99 COMP-3.
001410         10  FILLER              PIC X(02).
001420*
001430*----------------------------------------------------------------
001440*    INCOME-SOURCE PRESENCE FLAGS - JOB-WIDE, USED ONLY TO BUILD
001450*    THE DOCUMENT CHECKLIST (SAME LIST ON EVERY SCENARIO'S PRINT)
001460*----------------------------------------------------------------
001470 01  WS-SOURCE-FLAGS.
001480     05  WS-HAS-W2-SW        PIC X(01) VALUE 'N'.
001490     05  WS-HAS-SCHC-SW      PIC X(01) VALUE 'N'.
001500     05  WS-HAS-K1-SW        PIC X(01) VALUE 'N'.
001510     05  WS-HAS-C1120-SW     PIC X(01) VALUE 'N'.
001520     05  WS-HAS-RENTAL-SW    PIC X(01) VALUE 'N'.
001530     05  WS-HAS-CHILD-SW     PIC X(01) VALUE 'N'.
001540     05  WS-HAS-OTHER-GEN-SW PIC X(01) VALUE 'N'.
001550     05  FILLER              PIC X(02).
001560*
001570*----------------------------------------------------------------
001580*    DE-DUPLICATED DOCUMENT LIST - BUILT ONCE, PRINTED ON EVERY
001590*    SCENARIO'S REPORT IN THE ORDER THE TYPES WERE FIRST SEEN
001600*----------------------------------------------------------------
001610 01  WS-DOC-LIST.
001620     05  WS-DOC-COUNT     PIC 9(02) COMP-3 VALUE 0.
001630     05  WS-DOC-ENTRY OCCURS 8 TIMES INDEXED BY WS-DOC-IX.
001640         10  WS-DOC-LABEL     PIC X(30).
001650         10  FILLER           PIC X(02).
001660 01  WS-DOC-DUP-SW        PIC X(01).
001670 01  WS-DOC-CANDIDATE     PIC X(30).
001680*
001690*----------------------------------------------------------------
001700*    PER-SCENARIO WORK - TARGET LOOKUP AND OVERRIDE GATE
001710*----------------------------------------------------------------
001720 01  WS-TARGET-FE-PCT     PIC S9(03)V9(4) COMP-3.
001730 01  WS-TARGET-BE-PCT     PIC S9(03)V9(4) COMP-3.
001740 01  WS-GRAND-TOTALS.
001750     05  WS-GT-W2         PIC S9(09)V99 COMP-3.
001760     05  WS-GT-SCHC       PIC S9(09)V99 COMP-3.
001770     05  WS-GT-K1         PIC S9(09)V99 COMP-3.
001780     05  WS-GT-C1120      PIC S9(09)V99 COMP-3.
001790     05  WS-GT-RENTAL     PIC S9(09)V99 COMP-3.
001800     05  WS-GT-OTHER      PIC S9(09)V99 COMP-3.
001810     05  WS-GT-TOTAL      PIC S9(09)V99 COMP-3.
001820     05  FILLER           PIC X(02).
001830*
001840*----------------------------------------------------------------
001850*    PRINT LINE AND EDIT FIELDS
001860*----------------------------------------------------------------
001870 01  WS-PRINT-LINE         PIC X(130).
001880 01  WS-ED-AMT1            PIC $$,$$$,$$9.99.
001890 01  WS-ED-AMT2            PIC $$,$$$,$$9.99.
001900 01  WS-ED-AMT3            PIC $,$$9.99.
001910 01  WS-ED-AMT4            PIC $,$$9.99.
001920 01  WS-ED-AMT5            PIC $,$$9.99.
001930 01  WS-ED-AMT6            PIC $,$$9.99.
001940 01  WS-ED-AMT7            PIC $,$$9.99.
001950 01  WS-ED-AMT8            PIC $$,$$$,$$9.99.
001960 01  WS-ED-PCT1            PIC ZZ9.99.
001970 01  WS-ED-PCT2            PIC ZZ9.99.
001980 01  WS-ED-TERM            PIC ZZ9.
001990 01  WS-ED-BID             PIC Z9.
002000 01  WS-FICO-TEXT          PIC X(07).
002010*
002020*----------------------------------------------------------------
002030*    PROCEDURE DIVISION
002040*----------------------------------------------------------------
002050 PROCEDURE DIVISION.
002060*===============================
002070 0000-MAIN-LINE.
002080     DISPLAY SPACES UPON CRT.
002090     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002100     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002110         INTO WS-CLIENT WS-JOB WS-SPARE-PARMS.
002120     IF WS-CLIENT = SPACES OR WS-JOB = SPACES
002130         DISPLAY '!!!! ENTER CLIENT AND JOB NAME !!!!'
002140             UPON CRT AT 2301
002150         STOP RUN.
002160     PERFORM 0100-BUILD-FILE-PATHS.
002170     PERFORM 1000-LOAD-BORROWER-TABLE THRU 1090-BORROWER-EXIT.
002180     PERFORM 1500-BUILD-CHECKLIST THRU 1500-EXIT.
002190     PERFORM 2000-PROCESS-SCENARIOS THRU 2090-SCEN-EXIT.
002200     PERFORM 9000-END-RTN.
002210*
002220 0100-BUILD-FILE-PATHS.
002230     STRING '/mtguw/data/' WS-JOB '.SNIN  ' DELIMITED BY SIZE
002240         INTO WS-SN-PATH.
002250     STRING '/mtguw/data/' WS-JOB '.BSOUT ' DELIMITED BY SIZE
002260         INTO WS-BS-PATH.
002270     STRING '/mtguw/data/' WS-JOB '.SROUT ' DELIMITED BY SIZE
002280         INTO WS-SR-PATH.
002290     STRING '/mtguw/data/' WS-JOB '.WNOUT ' DELIMITED BY SIZE
002300         INTO WS-WN-PATH.
002310     STRING '/mtguw/data/' WS-JOB '.RPTOUT' DELIMITED BY SIZE
002320         INTO WS-RP-PATH.
002330*----------------------------------------------------------------
002340*    STAGE 1 - LOAD THE BORROWER INCOME TABLE AND NOTE WHICH
002350*    INCOME SOURCES ARE PRESENT ANYWHERE IN THE JOB
002360*----------------------------------------------------------------
002370 1000-LOAD-BORROWER-TABLE.
002380     OPEN INPUT BSUM-FILE.
002390     MOVE 0 TO BSUM-EOF-SW.
002400     PERFORM 1010-BSUM-READ.
002410     PERFORM 1020-BSUM-STORE-ROW THRU 1020-EXIT
002420         UNTIL BSUM-EOF-SW = 1.
002430     CLOSE BSUM-FILE.
002440     GO TO 1090-BORROWER-EXIT.
002450 1010-BSUM-READ.
002460     READ BSUM-FILE
002470         AT END MOVE 1 TO BSUM-EOF-SW.
002480 1020-BSUM-STORE-ROW.
002490     ADD 1 TO WS-BT-COUNT.
002500     SET WS-BT-IX TO WS-BT-COUNT.
002510     MOVE AMQBS-BORROWER-ID   TO WS-BT-BORROWER-ID (WS-BT-IX).
002520     MOVE AMQBS-W2-MTHLY      TO WS-BT-W2-MTHLY (WS-BT-IX).
002530     MOVE AMQBS-SCHC-MTHLY    TO WS-BT-SCHC-MTHLY (WS-BT-IX).
002540     MOVE AMQBS-K1-MTHLY      TO WS-BT-K1-MTHLY (WS-BT-IX).
002550     MOVE AMQBS-C1120-MTHLY   TO WS-BT-C1120-MTHLY (WS-BT-IX).
002560     MOVE AMQBS-RENTAL-MTHLY  TO WS-BT-RENTAL-MTHLY (WS-BT-IX).
002570     MOVE AMQBS-OTHER-MTHLY   TO WS-BT-OTHER-MTHLY (WS-BT-IX).
002580     MOVE AMQBS-TOTAL-MTHLY   TO WS-BT-TOTAL-MTHLY (WS-BT-IX).
002590     IF AMQBS-W2-MTHLY > 0
002600         MOVE 'Y' TO WS-HAS-W2-SW.
002610     IF AMQBS-SCHC-MTHLY > 0
002620         MOVE 'Y' TO WS-HAS-SCHC-SW.
002630     IF AMQBS-K1-MTHLY > 0
002640         MOVE 'Y' TO WS-HAS-K1-SW.
002650     IF AMQBS-C1120-MTHLY > 0
002660         MOVE 'Y' TO WS-HAS-C1120-SW.
002670     IF AMQBS-RENTAL-MTHLY > 0
002680         MOVE 'Y' TO WS-HAS-RENTAL-SW.
002690*    AMQ1000 (AMQ-0019) now carries the child-support and non-
002700*    support pieces of Other separately, so the two checklist
002710*    lines are exclusive per SPEC - a borrower whose only Other
002720*    row is child support gets WS-HAS-CHILD-SW and nothing else.
002730     IF AMQBS-SUPPORT-INCOME
002740         MOVE 'Y' TO WS-HAS-CHILD-SW.
002750     IF AMQBS-OTHER-GEN-MTHLY > 0
002760         MOVE 'Y' TO WS-HAS-OTHER-GEN-SW.
002770     PERFORM 1010-BSUM-READ.
002780 1020-EXIT.
002790     EXIT.
002800 1090-BORROWER-EXIT.
002810     EXIT.
002820*----------------------------------------------------------------
002830*    STAGE 2 - BUILD THE DE-DUPLICATED DOCUMENT CHECKLIST OFF
002840*    THE PRESENCE FLAGS, IN THE PRESET TABLE'S OWN TYPE ORDER
002850*----------------------------------------------------------------
002860 1500-BUILD-CHECKLIST.
002870     PERFORM 1510-CHKLST-CHECK-ROW
002880         VARYING AMQPR-CHKLST-IX FROM 1 BY 1
002890         UNTIL AMQPR-CHKLST-IX > 7.
002900     GO TO 1500-EXIT.
002910 1510-CHKLST-CHECK-ROW.
002920     IF AMQPR-CHKLST-TYPE-CD (AMQPR-CHKLST-IX) = 'W2'
002930         IF WS-HAS-W2-SW = 'Y'
002940             PERFORM 1520-DOC-ADD-ROW.
002950     IF AMQPR-CHKLST-TYPE-CD (AMQPR-CHKLST-IX) = 'SCHC'
002960         IF WS-HAS-SCHC-SW = 'Y'
002970             PERFORM 1520-DOC-ADD-ROW.
002980     IF AMQPR-CHKLST-TYPE-CD (AMQPR-CHKLST-IX) = 'K1'
002990         IF WS-HAS-K1-SW = 'Y'
003000             PERFORM 1520-DOC-ADD-ROW.
003010     IF AMQPR-CHKLST-TYPE-CD (AMQPR-CHKLST-IX) = 'C1120'
003020         IF WS-HAS-C1120-SW = 'Y'
003030             PERFORM 1520-DOC-ADD-ROW.
003040     IF AMQPR-CHKLST-TYPE-CD (AMQPR-CHKLST-IX) = 'RENTAL'
003050         IF WS-HAS-RENTAL-SW = 'Y'
003060             PERFORM 1520-DOC-ADD-ROW.
003070     IF AMQPR-CHKLST-TYPE-CD (AMQPR-CHKLST-IX) = 'OTH-CHILD'
003080         IF WS-HAS-CHILD-SW = 'Y'
003090             PERFORM 1520-DOC-ADD-ROW.
003100     IF AMQPR-CHKLST-TYPE-CD (AMQPR-CHKLST-IX) = 'OTH-GEN'
003110         IF WS-HAS-OTHER-GEN-SW = 'Y'
003120             PERFORM 1520-DOC-ADD-ROW.
003130 1520-DOC-ADD-ROW.
003140     MOVE AMQPR-CHKLST-DOC1 (AMQPR-CHKLST-IX) TO WS-DOC-CANDIDATE.
003150     PERFORM 1530-DOC-ADD-IF-NEW.
003160     IF AMQPR-CHKLST-DOC2 (AMQPR-CHKLST-IX) NOT = SPACES
003170         MOVE AMQPR-CHKLST-DOC2 (AMQPR-CHKLST-IX)
003180             TO WS-DOC-CANDIDATE
003190         PERFORM 1530-DOC-ADD-IF-NEW.
003200 1530-DOC-ADD-IF-NEW.
003210     MOVE 'N' TO WS-DOC-DUP-SW.
003220     PERFORM 1540-DOC-DUP-CHECK
003230         VARYING WS-DOC-IX FROM 1 BY 1
003240         UNTIL WS-DOC-IX > WS-DOC-COUNT OR WS-DOC-DUP-SW = 'Y'.
003250     IF WS-DOC-DUP-SW = 'N'
003260         ADD 1 TO WS-DOC-COUNT
003270         SET WS-DOC-IX TO WS-DOC-COUNT
003280         MOVE WS-DOC-CANDIDATE TO WS-DOC-LABEL (WS-DOC-IX).
003290 1540-DOC-DUP-CHECK.
003300     IF WS-DOC-LABEL (WS-DOC-IX) = WS-DOC-CANDIDATE
003310         MOVE 'Y' TO WS-DOC-DUP-SW.
003320 1500-EXIT.
003330     EXIT.
003340*----------------------------------------------------------------
003350*    STAGE 3 - ONE PASS OVER THE SCENARIOS, ONE REPORT (OR ONE
003360*    REJECTION) PER SCENARIO
003370*----------------------------------------------------------------
003380 2000-PROCESS-SCENARIOS.
003390     OPEN INPUT SCEN-FILE.
003400     OPEN INPUT SRES-FILE.
003410     OPEN INPUT WARN-FILE.
003420     OPEN OUTPUT RPT-FILE.
003430     MOVE 0 TO SCEN-EOF-SW.
003440     PERFORM 2010-SCEN-READ.
003450     PERFORM 2020-PROCESS-ONE-SCENARIO THRU 2020-EXIT
003460         UNTIL SCEN-EOF-SW = 1.
003470     CLOSE SCEN-FILE.
003480     CLOSE SRES-FILE.
003490     CLOSE WARN-FILE.
003500     CLOSE RPT-FILE.
003510     GO TO 2090-SCEN-EXIT.
003520 2010-SCEN-READ.
003530     READ SCEN-FILE
003540         AT END MOVE 1 TO SCEN-EOF-SW.
003550 2020-PROCESS-ONE-SCENARIO.
003560*    AMQ2000 wrote SRES-FILE from the same scenario pass, in
003570*    the same order, one row for one row - a plain paired read
003580*    keeps the two files in step without a common key field.
003590     READ SRES-FILE
003600         AT END
003610             DISPLAY '!!!! SRES-FILE SHORT OF SCEN-FILE !!!!'
003620                 UPON CRT AT 2301
003630             MOVE 1 TO SCEN-EOF-SW
003640             GO TO 2020-EXIT.
003650     PERFORM 2100-LOOKUP-PROGRAM-TARGETS.
003660     IF AMQSR-HAS-CRITICAL AND AMQSN-OVERRIDE-REASON = SPACES
003670         PERFORM 2050-REJECT-SCENARIO THRU 2050-EXIT
003680     ELSE
003690         PERFORM 2200-PRINT-REPORT THRU 2200-EXIT.
003700     PERFORM 2010-SCEN-READ.
003710 2020-EXIT.
003720     EXIT.
003730 2090-SCEN-EXIT.
003740     EXIT.
003750*----------------------------------------------------------------
003760*    PROGRAM DTI TARGETS FOR THE PRINTED "VS TARGET" LINE -
003770*    SAME PRESET TABLE / OVERRIDE RULE AS AMQ2000 PARA 2100
003780*----------------------------------------------------------------
003790 2100-LOOKUP-PROGRAM-TARGETS.
003800     MOVE 0 TO WS-TARGET-FE-PCT.
003810     MOVE 0 TO WS-TARGET-BE-PCT.
003820     PERFORM 2110-TARGET-SEARCH
003830         VARYING AMQPR-DTI-IX FROM 1 BY 1
003840         UNTIL AMQPR-DTI-IX > 5 OR WS-TARGET-FE-PCT > 0.
003850     IF AMQSN-TARGET-FE-PCT > 0
003860         MOVE AMQSN-TARGET-FE-PCT TO WS-TARGET-FE-PCT.
003870     IF AMQSN-TARGET-BE-PCT > 0
003880         MOVE AMQSN-TARGET-BE-PCT TO WS-TARGET-BE-PCT.
003890 2110-TARGET-SEARCH.
003900     IF AMQPR-DTI-PROGRAM (AMQPR-DTI-IX) = AMQSN-PROGRAM
003910         MOVE AMQPR-DTI-FE-PCT (AMQPR-DTI-IX) TO WS-TARGET-FE-PCT
003920         MOVE AMQPR-DTI-BE-PCT (AMQPR-DTI-IX) TO WS-TARGET-BE-PCT.
003930*----------------------------------------------------------------
003940*    CRITICAL WARNING, NO OVERRIDE ON FILE - NO REPORT PRINTED,
003950*    JUST DRAIN THIS SCENARIO'S WARN ROWS AND LOG THE REJECT
003960*----------------------------------------------------------------
003970 2050-REJECT-SCENARIO.
003980     DISPLAY '!!!! NO REPORT - CRITICAL WARNING, NO OVERRIDE '
003990         UPON CRT AT 2301.
004000     DISPLAY '     PROGRAM ' AMQSN-PROGRAM UPON CRT AT 2401.
004010     ADD 1 TO WS-ERR-CTR.
004020     PERFORM 2060-DRAIN-WARN-ROW
004030         VARYING WS-WARN-IX FROM 1 BY 1
004040         UNTIL WS-WARN-IX > AMQSR-WARN-COUNT.
004050 2060-DRAIN-WARN-ROW.
004060     READ WARN-FILE
004070         AT END CONTINUE.
004080 2050-EXIT.
004090     EXIT.
004100*----------------------------------------------------------------
004110*    PRINT ONE FULL PREQUALIFICATION REPORT FOR THIS SCENARIO
004120*----------------------------------------------------------------
004130 2200-PRINT-REPORT.
004140     PERFORM 2210-PRINT-TITLE.
004150     PERFORM 2220-PRINT-SNAPSHOT.
004160     PERFORM 2230-PRINT-INCOME-TABLE THRU 2230-EXIT.
004170     PERFORM 2240-PRINT-TOTALS-BLOCK.
004180     PERFORM 2250-PRINT-WARNINGS THRU 2250-EXIT.
004190     PERFORM 2260-PRINT-CHECKLIST THRU 2260-EXIT.
004200     PERFORM 2270-PRINT-OVERRIDE-AND-DISCLAIMER.
004210     ADD 1 TO WS-REC-CTR.
004220 2200-EXIT.
004230     EXIT.
004240*
004250 2210-PRINT-TITLE.
004260     MOVE SPACES TO WS-PRINT-LINE.
004270     PERFORM 9600-WRITE-LINE.
004280     STRING 'MOUNTGATE MORTGAGE - PREQUALIFICATION SUMMARY'
004290         DELIMITED BY SIZE INTO WS-PRINT-LINE.
004300     PERFORM 9600-WRITE-LINE.
004310     STRING 'CLIENT ' WS-CLIENT '   JOB ' WS-JOB
004320         DELIMITED BY SIZE INTO WS-PRINT-LINE.
004330     PERFORM 9600-WRITE-LINE.
004340     MOVE SPACES TO WS-PRINT-LINE.
004350     PERFORM 9600-WRITE-LINE.
004360*
004370 2220-PRINT-SNAPSHOT.
004380     MOVE AMQSR-BASE-LOAN TO WS-ED-AMT1.
004390     MOVE AMQSR-ADJUSTED-LOAN TO WS-ED-AMT2.
004400     MOVE AMQSR-LTV-PCT TO WS-ED-PCT1.
004410     MOVE AMQSN-RATE-PCT TO WS-ED-PCT2.
004420     MOVE AMQSN-TERM-YEARS TO WS-ED-TERM.
004430     STRING 'PROGRAM ' AMQSN-PROGRAM
004440         '  BASE LOAN ' WS-ED-AMT1
004450         '  ADJ LOAN ' WS-ED-AMT2
004460         DELIMITED BY SIZE INTO WS-PRINT-LINE.
004470     PERFORM 9600-WRITE-LINE.
004480     STRING '  LTV ' WS-ED-PCT1 '%'
004490         '  RATE ' WS-ED-PCT2 '%'
004500         '  TERM ' WS-ED-TERM ' YRS'
004510         DELIMITED BY SIZE INTO WS-PRINT-LINE.
004520     PERFORM 9600-WRITE-LINE.
004530     IF AMQSN-FICO-EXCELLENT
004540         MOVE '760+' TO WS-FICO-TEXT
004550     ELSE
004560         IF AMQSN-FICO-GOOD
004570             MOVE '720-759' TO WS-FICO-TEXT
004580         ELSE
004590             MOVE '<720' TO WS-FICO-TEXT.
004600     STRING '  CREDIT SCORE ' AMQSN-CREDIT-SCORE
004610         '  (' WS-FICO-TEXT ')'
004620         DELIMITED BY SIZE INTO WS-PRINT-LINE.
004630     PERFORM 9600-WRITE-LINE.
004640     MOVE SPACES TO WS-PRINT-LINE.
004650     PERFORM 9600-WRITE-LINE.
004660*
004670 2230-PRINT-INCOME-TABLE.
004680     MOVE 0 TO WS-GT-W2 WS-GT-SCHC WS-GT-K1 WS-GT-C1120
004690         WS-GT-RENTAL WS-GT-OTHER WS-GT-TOTAL.
004700     STRING 'BOR    W2       SCHC       K1       1120  '
004710         '   RENTAL    OTHER      TOTAL'
004720         DELIMITED BY SIZE INTO WS-PRINT-LINE.
004730     PERFORM 9600-WRITE-LINE.
004740     PERFORM 2235-PRINT-BORROWER-ROW
004750         VARYING WS-BT-IX FROM 1 BY 1
004760         UNTIL WS-BT-IX > WS-BT-COUNT.
004770     MOVE WS-GT-TOTAL TO WS-ED-AMT8.
004780     STRING 'GRAND TOTAL - ALL BORROWERS  ' WS-ED-AMT8
004790         DELIMITED BY SIZE INTO WS-PRINT-LINE.
004800     PERFORM 9600-WRITE-LINE.
004810     MOVE SPACES TO WS-PRINT-LINE.
004820     PERFORM 9600-WRITE-LINE.
004830     GO TO 2230-EXIT.
004840 2235-PRINT-BORROWER-ROW.
004850     MOVE WS-BT-BORROWER-ID (WS-BT-IX) TO WS-ED-BID.
004860     MOVE WS-BT-W2-MTHLY (WS-BT-IX) TO WS-ED-AMT3.
004870     MOVE WS-BT-SCHC-MTHLY (WS-BT-IX) TO WS-ED-AMT4.
004880     MOVE WS-BT-K1-MTHLY (WS-BT-IX) TO WS-ED-AMT5.
004890     MOVE WS-BT-C1120-MTHLY (WS-BT-IX) TO WS-ED-AMT6.
004900     MOVE WS-BT-RENTAL-MTHLY (WS-BT-IX) TO WS-ED-AMT7.
004910     STRING WS-ED-BID '  ' WS-ED-AMT3 ' ' WS-ED-AMT4 ' '
004920         WS-ED-AMT5 ' ' WS-ED-AMT6 ' ' WS-ED-AMT7
004930         DELIMITED BY SIZE INTO WS-PRINT-LINE.
004940     PERFORM 9600-WRITE-LINE.
004950     MOVE WS-BT-OTHER-MTHLY (WS-BT-IX) TO WS-ED-AMT3.
004960     MOVE WS-BT-TOTAL-MTHLY (WS-BT-IX) TO WS-ED-AMT8.
004970     STRING '        OTHER ' WS-ED-AMT3
004980         '   BORROWER TOTAL ' WS-ED-AMT8
004990         DELIMITED BY SIZE INTO WS-PRINT-LINE.
005000     PERFORM 9600-WRITE-LINE.
005010     ADD WS-BT-W2-MTHLY (WS-BT-IX) TO WS-GT-W2.
005020     ADD WS-BT-SCHC-MTHLY (WS-BT-IX) TO WS-GT-SCHC.
005030     ADD WS-BT-K1-MTHLY (WS-BT-IX) TO WS-GT-K1.
005040     ADD WS-BT-C1120-MTHLY (WS-BT-IX) TO WS-GT-C1120.
005050     ADD WS-BT-RENTAL-MTHLY (WS-BT-IX) TO WS-GT-RENTAL.
005060     ADD WS-BT-OTHER-MTHLY (WS-BT-IX) TO WS-GT-OTHER.
005070     ADD WS-BT-TOTAL-MTHLY (WS-BT-IX) TO WS-GT-TOTAL.
005080 2230-EXIT.
005090     EXIT.
005100*
005110 2240-PRINT-TOTALS-BLOCK.
005120     MOVE AMQSR-PI TO WS-ED-AMT3.
005130     MOVE AMQSR-TAXES TO WS-ED-AMT4.
005140     MOVE AMQSR-HOI TO WS-ED-AMT5.
005150     STRING 'PI ' WS-ED-AMT3 '  TAXES ' WS-ED-AMT4
005160         '  HOI ' WS-ED-AMT5
005170         DELIMITED BY SIZE INTO WS-PRINT-LINE.
005180     PERFORM 9600-WRITE-LINE.
005190     MOVE AMQSR-HOA TO WS-ED-AMT3.
005200     MOVE AMQSR-MI-MTHLY TO WS-ED-AMT4.
005210     MOVE AMQSR-PITIA-TOTAL TO WS-ED-AMT8.
005220     STRING 'HOA ' WS-ED-AMT3 '  MI ' WS-ED-AMT4
005230         '  PITIA TOTAL ' WS-ED-AMT8
005240         DELIMITED BY SIZE INTO WS-PRINT-LINE.
005250     PERFORM 9600-WRITE-LINE.
005260     MOVE AMQSR-FE-DTI-PCT TO WS-ED-PCT1.
005270     MOVE WS-TARGET-FE-PCT TO WS-ED-PCT2.
005280     STRING 'FRONT-END DTI ' WS-ED-PCT1
005290         '%   TARGET ' WS-ED-PCT2 '%'
005300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
005310     PERFORM 9600-WRITE-LINE.
005320     MOVE AMQSR-BE-DTI-PCT TO WS-ED-PCT1.
005330     MOVE WS-TARGET-BE-PCT TO WS-ED-PCT2.
005340     STRING 'BACK-END DTI  ' WS-ED-PCT1
005350         '%   TARGET ' WS-ED-PCT2 '%'
005360         DELIMITED BY SIZE INTO WS-PRINT-LINE.
005370     PERFORM 9600-WRITE-LINE.
005380     MOVE SPACES TO WS-PRINT-LINE.
005390     PERFORM 9600-WRITE-LINE.
005400*----------------------------------------------------------------
005410*    WARNINGS - EXACTLY AMQSR-WARN-COUNT ROWS FOLLOW THIS
005420*    SCENARIO'S RESULT ROW ON WARN-FILE
005430*----------------------------------------------------------------
005440 2250-PRINT-WARNINGS.
005450     IF AMQSR-WARN-COUNT = 0
005460         STRING 'WARNINGS - NONE' DELIMITED BY SIZE
005470             INTO WS-PRINT-LINE
005480         PERFORM 9600-WRITE-LINE
005490     ELSE
005500         PERFORM 2255-PRINT-ONE-WARNING
005510             VARYING WS-WARN-IX FROM 1 BY 1
005520             UNTIL WS-WARN-IX > AMQSR-WARN-COUNT.
005530     MOVE SPACES TO WS-PRINT-LINE.
005540     PERFORM 9600-WRITE-LINE.
005550     GO TO 2250-EXIT.
005560 2255-PRINT-ONE-WARNING.
005570     READ WARN-FILE
005580         AT END
005590             DISPLAY '!!!! WARN-FILE SHORT OF SRES COUNT !!!!'
005600                 UPON CRT AT 2301
005610             MOVE AMQSR-WARN-COUNT TO WS-WARN-IX
005620             GO TO 2255-EXIT.
005630     STRING AMQWN-SEVERITY ': ' AMQWN-MESSAGE
005640         DELIMITED BY SIZE INTO WS-PRINT-LINE.
005650     PERFORM 9600-WRITE-LINE.
005660 2255-EXIT.
005670     EXIT.
005680 2250-EXIT.
005690     EXIT.
005700*----------------------------------------------------------------
005710*    DOCUMENT CHECKLIST - EVERY ENTRY BUILT IN STAGE 2 APPLIES
005720*    TO THIS DEAL, SO IT ALWAYS PRINTS CHECKED
005730*----------------------------------------------------------------
005740 2260-PRINT-CHECKLIST.
005750     STRING 'REQUIRED DOCUMENTATION' DELIMITED BY SIZE
005760         INTO WS-PRINT-LINE.
005770     PERFORM 9600-WRITE-LINE.
005780     IF WS-DOC-COUNT = 0
005790         STRING '  [ ] NO SUPPORTING INCOME DOCUMENTATION '
005800             'REQUIRED' DELIMITED BY SIZE INTO WS-PRINT-LINE
005810         PERFORM 9600-WRITE-LINE
005820     ELSE
005830         PERFORM 2265-PRINT-ONE-DOC
005840             VARYING WS-DOC-IX FROM 1 BY 1
005850             UNTIL WS-DOC-IX > WS-DOC-COUNT.
005860     MOVE SPACES TO WS-PRINT-LINE.
005870     PERFORM 9600-WRITE-LINE.
005880     GO TO 2260-EXIT.
005890 2265-PRINT-ONE-DOC.
005900     STRING '  [x] ' WS-DOC-LABEL (WS-DOC-IX)
005910         DELIMITED BY SIZE INTO WS-PRINT-LINE.
005920     PERFORM 9600-WRITE-LINE.
005930 2260-EXIT.
005940     EXIT.
005950*----------------------------------------------------------------
005960*    OVERRIDE REASON (IF ANY) AND THE STANDING DISCLAIMER
005970*----------------------------------------------------------------
005980 2270-PRINT-OVERRIDE-AND-DISCLAIMER.
005990     IF AMQSN-OVERRIDE-REASON NOT = SPACES
006000         STRING 'OVERRIDE REASON - ' AMQSN-OVERRIDE-REASON
006010             DELIMITED BY SIZE INTO WS-PRINT-LINE
006020         PERFORM 9600-WRITE-LINE
006030         MOVE SPACES TO WS-PRINT-LINE
006040         PERFORM 9600-WRITE-LINE.
006050     STRING 'THIS WORKSHEET APPLIES COMMON AGENCY-STYLE INCOME'
006060         DELIMITED BY SIZE INTO WS-PRINT-LINE.
006070     PERFORM 9600-WRITE-LINE.
006080     STRING 'AND MI/MIP/FUNDING-FEE CALCULATIONS AND DOES NOT'
006090         DELIMITED BY SIZE INTO WS-PRINT-LINE.
006100     PERFORM 9600-WRITE-LINE.
006110     STRING 'SUBSTITUTE FOR AN AUS FINDING, INVESTOR GUIDE, OR'
006120         DELIMITED BY SIZE INTO WS-PRINT-LINE.
006130     PERFORM 9600-WRITE-LINE.
006140     STRING 'UNDERWRITER SIGN-OFF.  VERIFY CONTINUANCE, TRENDS,'
006150         DELIMITED BY SIZE INTO WS-PRINT-LINE.
006160     PERFORM 9600-WRITE-LINE.
006170     STRING 'AND BUSINESS LIQUIDITY BEFORE THE FILE IS CLEARED'
006180         DELIMITED BY SIZE INTO WS-PRINT-LINE.
006190     PERFORM 9600-WRITE-LINE.
006200     STRING 'TO CLOSE.' DELIMITED BY SIZE INTO WS-PRINT-LINE.
006210     PERFORM 9600-WRITE-LINE.
006220     MOVE SPACES TO WS-PRINT-LINE.
006230     PERFORM 9600-WRITE-LINE.
006240*----------------------------------------------------------------
006250*    SHARED HELPER - WRITE ONE PRINT LINE
006260*----------------------------------------------------------------
006270 9600-WRITE-LINE.
006280     MOVE WS-PRINT-LINE TO AMQRP-LINE.
006290     WRITE AMQ-RPT-REC.
006300     MOVE SPACES TO WS-PRINT-LINE.
006310*----------------------------------------------------------------
006320 9000-END-RTN.
006330     DISPLAY 'AMQ3000 CHECKLIST/REPORT COMPLETE' UPON CRT
006340         AT 0915.
006350     DISPLAY 'JOB    ' WS-JOB UPON CRT AT 1015.
006360     DISPLAY 'REPORTS PRINTED     ' WS-REC-CTR UPON CRT AT 1115.
006370     DISPLAY 'SCENARIOS REJECTED  ' WS-ERR-CTR UPON CRT AT 1215.
006380     STOP RUN.
